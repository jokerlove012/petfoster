000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF PETFOSTER DATA CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID. BOOKUPD.
000070 AUTHOR. M. TRAN.
000080 INSTALLATION. PETFOSTER DATA CENTER.
000090 DATE-WRITTEN. 08/12/99.
000100 DATE-COMPILED.
000110 SECURITY. NON-CONFIDENTIAL.
000120*****************************************************************
000130*   MODULE NAME = BOOKUPD
000140*
000150*   FUNCTION =  CARRIES THE PAY AND CHECKOUT STEPS OF THE BOOKING
000160*               LIFE CYCLE FORWARD ONTO THE MASTER BOOKING FILE.
000170*               WALPOST POSTS A PAYMENT-TYPE LEDGER ENTRY WHEN A
000180*               CUSTOMER PAYS FOR A STAY AND AN INCOME-TYPE ENTRY
000190*               WHEN AN INSTITUTION IS CREDITED AT CHECKOUT, BUT
000200*               WALPOST HAS NO ACCESS TO THE BOOKING MASTER, SO
000210*               THIS PROGRAM READS THAT POSTED LEDGER BACK IN AND
000220*               MOVES THE MATCHING BOOKING TO PAID OR COMPLETED.
000230*               A REFUND-TYPE INCOME POSTING (CREDITED TO THE
000240*               CUSTOMER, NOT THE INSTITUTION) IS LEFT ALONE HERE
000250*               -- REFUNDCL ALREADY SETTLES THAT BOOKING DIRECTLY
000260*               IN ITS OWN RUN.
000270*
000280*      DEPENDENCIES = BOOKING-FILE MUST ARRIVE SORTED ASCENDING BY
000290*                     ORDER NUMBER.  TRANSACTION-LEDGER-FILE, THE
000300*                     OUTPUT OF A PRIOR WALPOST RUN, MUST ALSO
000310*                     ARRIVE SORTED ASCENDING BY TX-RELATED-ORDER
000320*                     WITH ANY BLANK-KEY (NON-BOOKING) ENTRIES
000330*                     REMOVED AHEAD OF TIME.  ZERO, ONE, OR MANY
000340*                     LEDGER ENTRIES MAY MATCH A GIVEN BOOKING IN
000350*                     ONE RUN.
000360*
000370*   FILES =    BOOKING-FILE            - INPUT,  MASTER BOOKINGS
000380*              TRANSACTION-LEDGER-FILE - INPUT,  POSTED LEDGER
000390*              BOOKING-FILE-OUT        - OUTPUT, UPDATED BOOKINGS
000400*
000410*   COPYBOOKS = BOOKREC, TRANREC
000420*
000430*   AMENDMENT HISTORY
000440*
000450*      DATE      INIT  TICKET    DESCRIPTION
000460*      --------  ----  --------  -------------------------------
000470*      08/12/99  MWT   PF-0111   ORIGINAL PROGRAM.
000480*      09/18/04  DWS   PF-0157   A RERUN OF WALPOST AFTER A PRIOR
000490*                                ABEND WAS LEAVING DUPLICATE
000500*                                PAYMENT POSTINGS ON THE LEDGER,
000510*                                AND 300 HAD NO WAY TO TELL A
000520*                                BOOKING WAS ALREADY PAID BEFORE
000530*                                RE-APPLYING THE SAME POSTING.
000540*                                300 NOW SKIPS A PAYMENT POSTING
000550*                                AGAINST A BOOKING THAT IS ALREADY
000560*                                MARKED PAID, AND COUNTS IT
000570*                                SEPARATELY FOR THE RUN REPORT.
000580*      02/11/05  DWS   PF-0159   055 CHECKED THE 'PF' PREFIX BUT
000590*                                NEVER CONFIRMED THE DATE/SEQUENCE
000600*                                PORTION WAS ACTUALLY NUMERIC --
000610*                                SAME EDIT GAP FOUND IN REFUNDCL
000620*                                150.  NOW TESTS WS-ORDNO-DT AND
000630*                                WS-ORDNO-SQ NUMERIC AS WELL.
000640*                                ALSO ADDS A SAFETY COUNTER ON THE
000650*                                MATCH LOOP IN 300 -- A LEDGER
000660*                                ENTRY THAT NEVER ADVANCES PAST
000670*                                THE BOOKING IN HAND WOULD HAVE
000680*                                LOOPED FOREVER.
000690*****************************************************************
000700
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER. IBM-370.
000740 OBJECT-COMPUTER. IBM-370.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     UPSI-0 ON  STATUS IS BOOKUPD-TEST-RUN
000780     UPSI-0 OFF STATUS IS BOOKUPD-PROD-RUN.
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT BOOKING-FILE ASSIGN TO BOOKIN
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         ACCESS MODE IS SEQUENTIAL
000850         FILE STATUS IS WS-BOOKIN-STATUS.
000860
000870     SELECT TRANSACTION-LEDGER-FILE ASSIGN TO TRANIN
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         ACCESS MODE IS SEQUENTIAL
000900         FILE STATUS IS WS-TRANIN-STATUS.
000910
000920     SELECT BOOKING-FILE-OUT ASSIGN TO BOOKOUT
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         ACCESS MODE IS SEQUENTIAL
000950         FILE STATUS IS WS-BOOKOUT-STATUS.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990
001000 FD  BOOKING-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD.
001030 01  BI-BOOKING-IN-REC               PIC X(170).
001040
001050 FD  TRANSACTION-LEDGER-FILE
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD.
001080 01  TL-TRAN-LEDGER-REC              PIC X(90).
001090
001100 FD  BOOKING-FILE-OUT
001110     RECORDING MODE IS F
001120     LABEL RECORDS ARE STANDARD.
001130 01  BO-BOOKING-OUT-REC              PIC X(170).
001140
001150 WORKING-STORAGE SECTION.
001160
001170 01  WS-FILE-STATUS-CODES.
001180     05  WS-BOOKIN-STATUS             PIC X(2) VALUE SPACES.
001190         88  BOOKIN-OK                    VALUE '00'.
001200         88  BOOKIN-EOF                   VALUE '10'.
001210     05  WS-TRANIN-STATUS             PIC X(2) VALUE SPACES.
001220         88  TRANIN-OK                    VALUE '00'.
001230         88  TRANIN-EOF                   VALUE '10'.
001240     05  WS-BOOKOUT-STATUS            PIC X(2) VALUE SPACES.
001250         88  BOOKOUT-OK                   VALUE '00'.
001260
001270 01  WS-SWITCHES.
001280     05  WS-BOOKING-EOF-SW            PIC X VALUE 'N'.
001290         88  END-OF-BOOKINGS              VALUE 'Y'.
001300     05  WS-TRAN-EOF-SW               PIC X VALUE 'N'.
001310         88  END-OF-TRANSACTIONS          VALUE 'Y'.
001320
001330 01  WS-RUN-COUNTERS.
001340     05  WS-CT-BOOKINGS-READ          PIC S9(7) COMP-3 VALUE +0.
001350     05  WS-CT-TRANS-READ             PIC S9(7) COMP-3 VALUE +0.
001360     05  WS-CT-PAID                   PIC S9(7) COMP-3 VALUE +0.
001370     05  WS-CT-ALREADY-PAID           PIC S9(7) COMP-3 VALUE +0.
001380     05  WS-CT-CHECKED-OUT            PIC S9(7) COMP-3 VALUE +0.
001390     05  WS-CT-REFUND-INCOME-SKIP     PIC S9(7) COMP-3 VALUE +0.
001400     05  WS-CT-ORPHAN-TRANS           PIC S9(7) COMP-3 VALUE +0.
001410
001420*    RUN-DATE STAMP FOR THE START-OF-RUN BANNER -- SAME CENTURY
001430*    WINDOW AS RATEAGG AND WALPOST.
001440 01  WS-SYSTEM-DATE                   PIC 9(6).
001450 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
001460     05  WS-SYS-YY                    PIC 9(2).
001470     05  WS-SYS-MM                    PIC 9(2).
001480     05  WS-SYS-DD                    PIC 9(2).
001490 01  WS-CURRENT-DATE-NUM              PIC 9(8) VALUE ZERO.
001500 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE-NUM.
001510     05  WS-CURR-CCYY                 PIC 9(4).
001520     05  WS-CURR-MM                   PIC 9(2).
001530     05  WS-CURR-DD                   PIC 9(2).
001540
001550*    ORDER-NUMBER FORMAT CHECK ON THE MASTER, SAME AS PRICECLC
001560*    AND REFUNDCL -- PF + 8-DIGIT DATE + 6-DIGIT SEQUENCE.
001570 01  WS-ORDNO-CHAR                    PIC X(16).
001580 01  WS-ORDNO-PARTS REDEFINES WS-ORDNO-CHAR.
001590     05  WS-ORDNO-PFX                 PIC X(2).
001600     05  WS-ORDNO-DT                  PIC 9(8).
001610     05  WS-ORDNO-SQ                  PIC 9(6).
001620
001630*    MATCH-LOOP SAFETY COUNTER, 77-LEVEL PER HOUSE CONVENTION FOR
001640*    STANDALONE ITEMS (SEE WRKSFINL SUB1/SUB2).  GUARDS 300 SO A
001650*    LEDGER ENTRY THAT NEVER ADVANCES PAST THE BOOKING ON HAND
001660*    CANNOT LOOP THE RUN FOREVER.
001670 77  WS-MATCH-SAFETY-CT                PIC S9(4) COMP VALUE 0.
001680
001690 COPY BOOKREC.
001700
001710 COPY TRANREC.
001720
001730 LINKAGE SECTION.
001740
001750 PROCEDURE DIVISION.
001760
001770     PERFORM 700-OPEN-FILES THRU 700-EXIT.
001780
001790     ACCEPT WS-SYSTEM-DATE FROM DATE.
001800     IF WS-SYS-YY < 50
001810         COMPUTE WS-CURR-CCYY = 2000 + WS-SYS-YY
001820     ELSE
001830         COMPUTE WS-CURR-CCYY = 1900 + WS-SYS-YY
001840     END-IF.
001850     MOVE WS-SYS-MM TO WS-CURR-MM.
001860     MOVE WS-SYS-DD TO WS-CURR-DD.
001870     DISPLAY 'BOOKUPD STARTED -- RUN DATE ' WS-CURRENT-DATE-NUM.
001880
001890     PERFORM 050-READ-NEXT-BOOKING THRU 050-EXIT.
001900     PERFORM 060-READ-NEXT-TRAN THRU 060-EXIT.
001910
001920     PERFORM 100-PROCESS-ONE-STEP THRU 100-EXIT
001930         UNTIL END-OF-BOOKINGS.
001940
001950     PERFORM 800-TERMINATE THRU 800-EXIT.
001960
001970     GOBACK.
001980
001990*    A HIGH-VALUES KEY IS FORCED IN AFTER EOF SO THE MERGE LOGIC
002000*    IN 100 NEVER HAS TO TEST THE EOF SWITCHES DIRECTLY.
002010 050-READ-NEXT-BOOKING.
002020     READ BOOKING-FILE INTO BK-BOOKING-RECORD
002030         AT END
002040             MOVE 'Y' TO WS-BOOKING-EOF-SW
002050             MOVE HIGH-VALUES TO BK-ORDER-NUMBER
002060         NOT AT END
002070             ADD 1 TO WS-CT-BOOKINGS-READ
002080             PERFORM 055-CHECK-ORDER-FORMAT THRU 055-EXIT
002090     END-READ.
002100 050-EXIT.
002110     EXIT.
002120
002130 055-CHECK-ORDER-FORMAT.
002140     MOVE BK-ORDER-NUMBER TO WS-ORDNO-CHAR.
002150     IF WS-ORDNO-PFX NOT = 'PF'
002160         OR WS-ORDNO-DT NOT NUMERIC
002170         OR WS-ORDNO-SQ NOT NUMERIC
002180         DISPLAY 'BOOKUPD - BAD ORDER NUMBER FORMAT '
002190                 BK-ORDER-NUMBER
002200         GO TO 900-ABEND-FILE-ERROR
002210     END-IF.
002220 055-EXIT.
002230     EXIT.
002240
002250 060-READ-NEXT-TRAN.
002260     READ TRANSACTION-LEDGER-FILE INTO TX-TRANSACTION-RECORD
002270         AT END
002280             MOVE 'Y' TO WS-TRAN-EOF-SW
002290             MOVE HIGH-VALUES TO TX-RELATED-ORDER
002300         NOT AT END
002310             ADD 1 TO WS-CT-TRANS-READ
002320     END-READ.
002330 060-EXIT.
002340     EXIT.
002350
002360*    THE BOOKING MASTER DRIVES THE RUN.  A LEDGER KEY LOWER THAN
002370*    THE BOOKING IN HAND IS AN ORPHAN POSTING -- SKIPPED AND
002380*    LOGGED.  A LEDGER KEY EQUAL TO THE BOOKING IN HAND IS
002390*    APPLIED, AND SINCE MORE THAN ONE POSTING CAN MATCH THE SAME
002400*    BOOKING IN ONE RUN (A PAYMENT AND LATER A CHECKOUT), EACH
002410*    MATCHING ENTRY IS APPLIED IN TURN BEFORE THE BOOKING MOVES
002420*    ON.
002430 100-PROCESS-ONE-STEP.
002440     IF TX-RELATED-ORDER < BK-ORDER-NUMBER
002450         PERFORM 200-SKIP-ORPHAN-TRAN THRU 200-EXIT
002460     ELSE
002470         MOVE ZERO TO WS-MATCH-SAFETY-CT
002480         PERFORM 300-APPLY-ONE-MATCH THRU 300-EXIT
002490             UNTIL TX-RELATED-ORDER NOT = BK-ORDER-NUMBER
002500         WRITE BO-BOOKING-OUT-REC FROM BK-BOOKING-RECORD
002510         PERFORM 050-READ-NEXT-BOOKING THRU 050-EXIT
002520     END-IF.
002530 100-EXIT.
002540     EXIT.
002550
002560 200-SKIP-ORPHAN-TRAN.
002570     DISPLAY 'BOOKUPD - LEDGER ENTRY WITH NO BOOKING, ORDER '
002580             TX-RELATED-ORDER.
002590     ADD 1 TO WS-CT-ORPHAN-TRANS.
002600     PERFORM 060-READ-NEXT-TRAN THRU 060-EXIT.
002610 200-EXIT.
002620     EXIT.
002630
002640*    PAYMENT-TYPE MOVES THE BOOKING TO PAID.  INCOME-TYPE MOVES
002650*    THE BOOKING TO COMPLETED ONLY WHEN THE MONEY WENT TO THE
002660*    INSTITUTION (CHECKOUT) -- WHEN IT WENT TO THE CUSTOMER
002670*    (BK-USER-ID) IT IS A CANCEL REFUND ALREADY SETTLED BY
002680*    REFUNDCL, AND IS LEFT STRICTLY ALONE HERE.
002690 300-APPLY-ONE-MATCH.
002700     ADD 1 TO WS-MATCH-SAFETY-CT.
002710     IF WS-MATCH-SAFETY-CT > 9999
002720         DISPLAY 'BOOKUPD - MATCH LOOP DID NOT ADVANCE, ORDER '
002730                 BK-ORDER-NUMBER
002740         GO TO 900-ABEND-FILE-ERROR
002750     END-IF.
002760     EVALUATE TRUE
002770         WHEN TX-TYPE-PAYMENT
002780             PERFORM 350-APPLY-PAYMENT-TXN THRU 350-EXIT
002790         WHEN TX-TYPE-INCOME AND TX-USER-ID = BK-INSTITUTION-ID
002800             SET BK-STAT-COMPLETED TO TRUE
002810             ADD 1 TO WS-CT-CHECKED-OUT
002820         WHEN TX-TYPE-INCOME
002830             ADD 1 TO WS-CT-REFUND-INCOME-SKIP
002840         WHEN OTHER
002850             DISPLAY 'BOOKUPD - UNEXPECTED TX-TYPE FOR ORDER '
002860                     TX-RELATED-ORDER
002870     END-EVALUATE.
002880     PERFORM 060-READ-NEXT-TRAN THRU 060-EXIT.
002890 300-EXIT.
002900     EXIT.
002910
002920 350-APPLY-PAYMENT-TXN.
002930     IF BK-PAY-PAID
002940         ADD 1 TO WS-CT-ALREADY-PAID
002950     ELSE
002960         SET BK-PAY-PAID TO TRUE
002970         ADD 1 TO WS-CT-PAID
002980     END-IF.
002990 350-EXIT.
003000     EXIT.
003010
003020 700-OPEN-FILES.
003030     OPEN INPUT  BOOKING-FILE.
003040     OPEN INPUT  TRANSACTION-LEDGER-FILE.
003050     OPEN OUTPUT BOOKING-FILE-OUT.
003060     IF NOT BOOKIN-OK OR NOT TRANIN-OK
003070         DISPLAY 'BOOKUPD - ERROR OPENING AN INPUT FILE'
003080         GO TO 900-ABEND-FILE-ERROR
003090     END-IF.
003100     IF NOT BOOKOUT-OK
003110         DISPLAY 'BOOKUPD - ERROR OPENING AN OUTPUT FILE'
003120         GO TO 900-ABEND-FILE-ERROR
003130     END-IF.
003140 700-EXIT.
003150     EXIT.
003160
003170 800-TERMINATE.
003180     CLOSE BOOKING-FILE.
003190     CLOSE TRANSACTION-LEDGER-FILE.
003200     CLOSE BOOKING-FILE-OUT.
003210     DISPLAY 'BOOKINGS READ      = ' WS-CT-BOOKINGS-READ.
003220     DISPLAY 'LEDGER ENTRIES READ= ' WS-CT-TRANS-READ.
003230     DISPLAY 'MOVED TO PAID      = ' WS-CT-PAID.
003240     DISPLAY 'ALREADY PAID SKIP  = ' WS-CT-ALREADY-PAID.
003250     DISPLAY 'MOVED TO COMPLETED = ' WS-CT-CHECKED-OUT.
003260     DISPLAY 'REFUND INCOME SKIP = ' WS-CT-REFUND-INCOME-SKIP.
003270     DISPLAY 'ORPHAN POSTINGS    = ' WS-CT-ORPHAN-TRANS.
003280     DISPLAY 'BOOKUPD ENDED NORMALLY'.
003290 800-EXIT.
003300     EXIT.
003310
003320 900-ABEND-FILE-ERROR.
003330     DISPLAY 'BOOKUPD - TERMINATING DUE TO FILE ERROR'.
003340     MOVE 16 TO RETURN-CODE.
003350     GOBACK.
