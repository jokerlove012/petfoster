000010*****************************************************************
000020* WALREC.CPY
000030* WALLET MASTER RECORD -- PER-USER RUNNING LEDGER TOTAL
000040*
000050* ONE RECORD PER USER.  HELD AS AN OCCURS TABLE IN WALPOST FOR
000060* THE DURATION OF A RUN (NO INDEXED FILE SUPPORT ON THIS BUILD --
000070* SEE WALPOST 150-FIND-OR-INIT-WALLET) AND REWRITTEN IN FULL TO
000080* THE WALLET MASTER FILE AT END OF RUN.
000090*
000100*      DATE      INIT  TICKET    DESCRIPTION
000110*      --------  ----  --------  -------------------------------
000120*      11/30/97  MWT   PF-0071   ORIGINAL LAYOUT FOR WALPOST.
000130*      07/22/99  DWS   PF-0108   SPLIT OUT WL-FROZEN-BALANCE SO A
000140*                                PENDING WITHDRAWAL NO LONGER HAS
000150*                                TO BORROW WL-TOTAL-WITHDRAW.
000160*****************************************************************
000170 01  WL-WALLET-RECORD.
000180     05  WL-USER-ID                  PIC X(12).
000190     05  WL-BALANCE                  PIC S9(7)V99 COMP-3.
000200     05  WL-FROZEN-BALANCE           PIC S9(7)V99 COMP-3.
000210     05  WL-TOTAL-INCOME             PIC S9(9)V99 COMP-3.
000220     05  WL-TOTAL-WITHDRAW           PIC S9(9)V99 COMP-3.
000230     05  FILLER                      PIC X(15).
