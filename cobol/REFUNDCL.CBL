000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF PETFOSTER DATA CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID. REFUNDCL.
000070 AUTHOR. J. SAYLES.
000080 INSTALLATION. PETFOSTER DATA CENTER.
000090 DATE-WRITTEN. 06/19/96.
000100 DATE-COMPILED.
000110 SECURITY. NON-CONFIDENTIAL.
000120*****************************************************************
000130*   MODULE NAME = REFUNDCL
000140*
000150*   FUNCTION =  MATCHES CANCELLATION REQUESTS AGAINST THE MASTER
000160*               BOOKING FILE, ONE FOR ONE BY ORDER NUMBER, AND
000170*               SETTLES EACH CANCELLATION.  A BOOKING THAT IS
000180*               ALREADY COMPLETED OR ALREADY CANCELLED IS NOT
000190*               ELIGIBLE AND PASSES THROUGH UNCHANGED.  AN
000200*               ELIGIBLE BOOKING NEVER PAID IS SIMPLY MARKED
000210*               CANCELLED -- THERE IS NOTHING TO REFUND AND NO
000220*               INCOME POSTING TO RAISE.  AN ELIGIBLE BOOKING
000230*               THAT WAS PAID IS REFUNDED ACCORDING TO HOW FAR
000240*               AHEAD OF THE STAY THE REQUEST ARRIVED, THE
000250*               BOOKING STATUS AND PAYMENT STATUS ARE UPDATED,
000260*               AND A WALLET INCOME TRANSACTION IS EMITTED
000270*               WHENEVER THE REFUND AMOUNT IS GREATER THAN ZERO.
000280*
000290*      DEPENDENCIES = BOTH INPUT FILES MUST ARRIVE PRE-SORTED
000300*                     ASCENDING BY ORDER NUMBER, ONE CANCEL
000310*                     REQUEST PER BOOKING -- THIS PROGRAM DOES
000320*                     NOT SORT.
000330*
000340*   FILES =    BOOKING-FILE           - INPUT,  MASTER BOOKINGS
000350*              CANCEL-REQUEST-FILE    - INPUT,  CANCEL REQUESTS
000360*              BOOKING-FILE-OUT       - OUTPUT, UPDATED BOOKINGS
000370*              TRANSACTION-OUTPUT-FILE- OUTPUT, INCOME POSTINGS
000380*
000390*   COPYBOOKS = BOOKREC, CANCREC, TRANREC
000400*
000410*   AMENDMENT HISTORY
000420*
000430*      DATE      INIT  TICKET    DESCRIPTION
000440*      --------  ----  --------  -------------------------------
000450*      06/19/96  JRS   PF-0052   ORIGINAL PROGRAM.
000460*      02/08/98  DWS   PF-0071   PARTIAL REFUND WINDOW (0-48 HRS)
000470*                                CHANGED FROM FLAT 50 PCT TO 70.
000480*      01/14/99  MWT   PF-0103   Y2K -- CANCEL-DATE AND BOOKING
000490*                                DATES WIDENED TO CCYYMMDD BEFORE
000500*                                THE ELAPSED-HOURS CALCULATION.
000510*      11/02/00  JRS   PF-0131   PRORATED REFUND ON OR AFTER STAY
000520*                                START ADDED (REMAINING NIGHTS).
000530*      05/09/03  MWT   PF-0147   PRORATED REFUND WAS NOT APPLYING
000540*                                THE 70 PCT FACTOR AND WAS OFF BY
000550*                                ONE NIGHT ON REMAINING NIGHTS.
000560*                                ALSO NOW POSTS BK-CANCEL-FEE,
000570*                                WHICH WAS NEVER BEING SET.
000580*      09/18/04  JRS   PF-0155   A CANCEL ON A BOOKING STILL IN
000590*                                PENDING PAYMENT WAS COMPUTING A
000600*                                REFUND AND CREDITING THE CUSTOMER
000610*                                WALLET FOR MONEY NEVER COLLECTED.
000620*                                300/400 ARE NOW SKIPPED UNLESS
000630*                                THE BOOKING WAS ACTUALLY PAID.
000640*                                ALSO, A ZERO-AMOUNT (FEE-ONLY)
000650*                                REFUND LEFT PAYMENT STATUS
000660*                                UNCHANGED -- IT NOW SETS
000670*                                PARTIAL_REFUND LIKE A PARTIAL
000680*                                REFUND DOES.
000690*      02/11/05  DWS   PF-0159   150 CHECKED THE 'PF' PREFIX BUT
000700*                                NEVER CONFIRMED THE DATE/SEQUENCE
000710*                                PORTION WAS ACTUALLY NUMERIC -- A
000720*                                DAMAGED ORDER NUMBER WITH A
000730*                                NON-DIGIT IN IT WAS SLIPPING
000740*                                PAST THE EDIT.  NOW TESTS
000750*                                WS-ORDNO-DT/WS-ORDNO-SQ NUMERIC.
000760*      06/30/05  JRS   PF-0162   THIS PROGRAM NEVER LOGGED A RUN
000770*                                DATE TO SYSOUT LIKE PRICECLC,
000780*                                WALPOST, RATEAGG, BOOKUPD DO --
000790*                                ADDED 000-INITIALIZE WITH THE
000800*                                SAME ACCEPT/DISPLAY STARTUP
000810*                                BANNER.
000820*****************************************************************
000830
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SOURCE-COMPUTER. IBM-370.
000870 OBJECT-COMPUTER. IBM-370.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     UPSI-0 ON  STATUS IS REFUNDCL-TEST-RUN
000910     UPSI-0 OFF STATUS IS REFUNDCL-PROD-RUN.
000920
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950     SELECT BOOKING-FILE ASSIGN TO BOOKIN
000960         ORGANIZATION IS LINE SEQUENTIAL
000970         ACCESS MODE IS SEQUENTIAL
000980         FILE STATUS IS WS-BOOKIN-STATUS.
000990
001000     SELECT CANCEL-REQUEST-FILE ASSIGN TO CANCIN
001010         ORGANIZATION IS LINE SEQUENTIAL
001020         ACCESS MODE IS SEQUENTIAL
001030         FILE STATUS IS WS-CANCIN-STATUS.
001040
001050     SELECT BOOKING-FILE-OUT ASSIGN TO BOOKOUT
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         ACCESS MODE IS SEQUENTIAL
001080         FILE STATUS IS WS-BOOKOUT-STATUS.
001090
001100     SELECT TRANSACTION-OUTPUT-FILE ASSIGN TO TRANOUT
001110         ORGANIZATION IS LINE SEQUENTIAL
001120         ACCESS MODE IS SEQUENTIAL
001130         FILE STATUS IS WS-TRANOUT-STATUS.
001140
001150 DATA DIVISION.
001160 FILE SECTION.
001170
001180 FD  BOOKING-FILE
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD.
001210 01  BI-BOOKING-IN-REC               PIC X(170).
001220
001230 FD  CANCEL-REQUEST-FILE
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD.
001260 01  CI-CANCEL-IN-REC                PIC X(60).
001270
001280 FD  BOOKING-FILE-OUT
001290     RECORDING MODE IS F
001300     LABEL RECORDS ARE STANDARD.
001310 01  BO-BOOKING-OUT-REC              PIC X(170).
001320
001330 FD  TRANSACTION-OUTPUT-FILE
001340     RECORDING MODE IS F
001350     LABEL RECORDS ARE STANDARD.
001360 01  TO-TRAN-OUT-REC                 PIC X(90).
001370
001380 WORKING-STORAGE SECTION.
001390
001400 01  WS-FILE-STATUS-CODES.
001410     05  WS-BOOKIN-STATUS             PIC X(2) VALUE SPACES.
001420         88  BOOKIN-OK                    VALUE '00'.
001430         88  BOOKIN-EOF                   VALUE '10'.
001440     05  WS-CANCIN-STATUS             PIC X(2) VALUE SPACES.
001450         88  CANCIN-OK                    VALUE '00'.
001460         88  CANCIN-EOF                   VALUE '10'.
001470     05  WS-BOOKOUT-STATUS            PIC X(2) VALUE SPACES.
001480         88  BOOKOUT-OK                   VALUE '00'.
001490     05  WS-TRANOUT-STATUS            PIC X(2) VALUE SPACES.
001500         88  TRANOUT-OK                   VALUE '00'.
001510
001520 01  WS-SWITCHES.
001530     05  WS-BOOKING-EOF-SW            PIC X VALUE 'N'.
001540         88  END-OF-BOOKINGS              VALUE 'Y'.
001550     05  WS-CANCEL-EOF-SW             PIC X VALUE 'N'.
001560         88  END-OF-CANCELS               VALUE 'Y'.
001570     05  WS-ELIGIBLE-SW               PIC X VALUE 'N'.
001580         88  CANCEL-IS-ELIGIBLE            VALUE 'Y'.
001590
001600 01  WS-RUN-COUNTERS.
001610     05  WS-CT-PAIRS-MATCHED          PIC S9(7) COMP-3 VALUE +0.
001620     05  WS-CT-REFUNDS-FULL           PIC S9(7) COMP-3 VALUE +0.
001630     05  WS-CT-REFUNDS-PARTIAL        PIC S9(7) COMP-3 VALUE +0.
001640     05  WS-CT-REFUNDS-PRORATED       PIC S9(7) COMP-3 VALUE +0.
001650     05  WS-CT-REFUNDS-NONE           PIC S9(7) COMP-3 VALUE +0.
001660     05  WS-CT-INELIGIBLE             PIC S9(7) COMP-3 VALUE +0.
001670     05  WS-CT-CANCEL-UNPAID          PIC S9(7) COMP-3 VALUE +0.
001680
001690 01  WS-SYSTEM-DATE-AND-TIME.
001700     05  WS-SYSTEM-DATE.
001710         10  WS-SYS-YY                PIC 9(2).
001720         10  WS-SYS-MM                PIC 9(2).
001730         10  WS-SYS-DD                PIC 9(2).
001740     05  WS-SYSTEM-TIME.
001750         10  WS-SYS-HH                PIC 9(2).
001760         10  WS-SYS-MIN               PIC 9(2).
001770         10  WS-SYS-SS                PIC 9(2).
001780         10  WS-SYS-HS                PIC 9(2).
001790
001800 01  WS-CURRENT-DATE-NUM              PIC 9(8) VALUE ZERO.
001810 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE-NUM.
001820     05  WS-CURR-CCYY                 PIC 9(4).
001830     05  WS-CURR-MM                   PIC 9(2).
001840     05  WS-CURR-DD                   PIC 9(2).
001850
001860*    DATE/TIME WORK AREA FOR THE JULIAN-DAY ELAPSED-HOURS CHECK.
001870 01  WS-JULIAN-WORK.
001880     05  WS-JW-YEAR                   PIC S9(5) COMP.
001890     05  WS-JW-MONTH                  PIC S9(5) COMP.
001900     05  WS-JW-DAY                    PIC S9(5) COMP.
001910     05  WS-JW-A                      PIC S9(5) COMP.
001920     05  WS-JW-Y                      PIC S9(7) COMP.
001930     05  WS-JW-M                      PIC S9(5) COMP.
001940     05  WS-JW-JULIAN                 PIC S9(9) COMP.
001950
001960*    JULIAN-DAY/ELAPSED-TIME SCRATCH SCALARS, 77-LEVEL PER HOUSE
001970*    CONVENTION FOR STANDALONE ITEMS (SEE WRKSFINL SUB1/SUB2).
001980 77  WS-CANCEL-JULIAN                 PIC S9(9) COMP VALUE 0.
001990 77  WS-START-JULIAN                  PIC S9(9) COMP VALUE 0.
002000 77  WS-ELAPSED-DAYS                  PIC S9(9) COMP VALUE 0.
002010 77  WS-ELAPSED-HOURS                 PIC S9(9) COMP VALUE 0.
002020 77  WS-REMAINING-DAYS                PIC S9(9) COMP VALUE 0.
002030 77  WS-DAYS-RATIO                    PIC 9V9999 COMP-3 VALUE 0.
002040 77  WS-REFUND-RATE                   PIC 9V9999 COMP-3 VALUE 0.
002050
002060*    VALIDATES THE ORDER-NUMBER FORMAT RULE BEFORE MATCHING --
002070*    PF + 8-DIGIT DATE + 6-DIGIT SEQUENCE, REDEFINED FOR THE
002080*    LENGTH/PATTERN CHECK (2-4 UPPER LETTERS, 14-16 DIGITS).
002090 01  WS-ORDNO-CHAR                    PIC X(16).
002100 01  WS-ORDNO-PARTS REDEFINES WS-ORDNO-CHAR.
002110     05  WS-ORDNO-PFX                 PIC X(2).
002120     05  WS-ORDNO-DT                  PIC 9(8).
002130     05  WS-ORDNO-SQ                  PIC 9(6).
002140
002150 77  WS-REFUND-PCT                    PIC 9V99 VALUE .70.
002160 77  WS-CANCEL-PCT                    PIC 9V99 VALUE .30.
002170
002180 COPY BOOKREC.
002190
002200 COPY CANCREC.
002210
002220 COPY TRANREC.
002230
002240 LINKAGE SECTION.
002250
002260 PROCEDURE DIVISION.
002270
002280     PERFORM 000-INITIALIZE THRU 000-EXIT.
002290
002300     PERFORM 050-READ-NEXT-BOOKING THRU 050-EXIT.
002310     PERFORM 060-READ-NEXT-CANCEL THRU 060-EXIT.
002320
002330     PERFORM 100-MATCH-ONE-PAIR THRU 100-EXIT
002340         UNTIL END-OF-BOOKINGS OR END-OF-CANCELS.
002350
002360     PERFORM 800-TERMINATE THRU 800-EXIT.
002370
002380     GOBACK.
002390
002400 000-INITIALIZE.
002410     ACCEPT WS-SYSTEM-DATE FROM DATE.
002420     ACCEPT WS-SYSTEM-TIME FROM TIME.
002430     IF WS-SYS-YY < 50
002440         COMPUTE WS-CURR-CCYY = 2000 + WS-SYS-YY
002450     ELSE
002460         COMPUTE WS-CURR-CCYY = 1900 + WS-SYS-YY
002470     END-IF
002480     MOVE WS-SYS-MM TO WS-CURR-MM
002490     MOVE WS-SYS-DD TO WS-CURR-DD
002500     DISPLAY 'REFUNDCL STARTED -- RUN DATE ' WS-CURRENT-DATE-NUM.
002510     PERFORM 700-OPEN-FILES THRU 700-EXIT.
002520 000-EXIT.
002530     EXIT.
002540
002550 050-READ-NEXT-BOOKING.
002560     READ BOOKING-FILE INTO BK-BOOKING-RECORD
002570         AT END
002580             MOVE 'Y' TO WS-BOOKING-EOF-SW
002590     END-READ.
002600 050-EXIT.
002610     EXIT.
002620
002630 060-READ-NEXT-CANCEL.
002640     READ CANCEL-REQUEST-FILE INTO CX-CANCEL-REQUEST-RECORD
002650         AT END
002660             MOVE 'Y' TO WS-CANCEL-EOF-SW
002670     END-READ.
002680 060-EXIT.
002690     EXIT.
002700
002710*    BOTH FILES ARE PRE-SORTED ONE FOR ONE BY ORDER NUMBER, SO
002720*    EACH BOOKING READ IS MATCHED AGAINST THE CANCEL REQUEST
002730*    CURRENTLY IN HAND BEFORE EITHER FILE IS ADVANCED AGAIN.
002740 100-MATCH-ONE-PAIR.
002750     ADD 1 TO WS-CT-PAIRS-MATCHED.
002760     PERFORM 150-VALIDATE-ORDER-MATCH THRU 150-EXIT.
002770     PERFORM 200-CHECK-CANCEL-ELIGIBLE THRU 200-EXIT.
002780     IF CANCEL-IS-ELIGIBLE
002790         IF BK-PAY-PAID
002800             PERFORM 300-COMPUTE-REFUND THRU 300-EXIT
002810             PERFORM 500-UPDATE-BOOKING-STATUS THRU 500-EXIT
002820             IF BK-REFUND-AMT > ZERO
002830                 PERFORM 400-POST-INCOME-TXN THRU 400-EXIT
002840             END-IF
002850         ELSE
002860             SET BK-STAT-CANCELLED TO TRUE
002870             ADD 1 TO WS-CT-CANCEL-UNPAID
002880         END-IF
002890     ELSE
002900         ADD 1 TO WS-CT-INELIGIBLE
002910     END-IF.
002920     WRITE BO-BOOKING-OUT-REC FROM BK-BOOKING-RECORD.
002930     PERFORM 050-READ-NEXT-BOOKING THRU 050-EXIT.
002940     PERFORM 060-READ-NEXT-CANCEL THRU 060-EXIT.
002950 100-EXIT.
002960     EXIT.
002970
002980*    BOTH FILES ARRIVE PRE-SORTED ONE FOR ONE -- THIS IS THE SAME
002990*    BAD-SEQUENCE GUARD THE SAM3ABND LAB COPY TAUGHT US TO KEEP IN
003000*    EVERY MATCH PROGRAM.  ALSO CHECKS THE ORDER-NUMBER FORMAT
003010*    RULE (PF + 8-DIGIT DATE + 6-DIGIT SEQUENCE) ON THE MASTER.
003020 150-VALIDATE-ORDER-MATCH.
003030     MOVE BK-ORDER-NUMBER TO WS-ORDNO-CHAR.
003040     IF WS-ORDNO-PFX NOT = 'PF'
003050         OR WS-ORDNO-DT NOT NUMERIC
003060         OR WS-ORDNO-SQ NOT NUMERIC
003070         DISPLAY 'REFUNDCL - BAD ORDER NUMBER FORMAT '
003080                 BK-ORDER-NUMBER
003090         GO TO 900-ABEND-FILE-ERROR
003100     END-IF.
003110     IF BK-ORDER-NUMBER NOT = CX-ORDER-NUMBER
003120         DISPLAY 'REFUNDCL - OUT-OF-SEQUENCE MATCH, BOOKING '
003130                 BK-ORDER-NUMBER ' VS CANCEL ' CX-ORDER-NUMBER
003140         GO TO 900-ABEND-FILE-ERROR
003150     END-IF.
003160 150-EXIT.
003170     EXIT.
003180
003190*    A BOOKING ALREADY COMPLETED OR ALREADY CANCELLED MAY NOT BE
003200*    CANCELLED AGAIN.
003210 200-CHECK-CANCEL-ELIGIBLE.
003220     MOVE 'Y' TO WS-ELIGIBLE-SW.
003230     IF BK-STAT-COMPLETED OR BK-STAT-CANCELLED
003240         MOVE 'N' TO WS-ELIGIBLE-SW
003250     END-IF.
003260 200-EXIT.
003270     EXIT.
003280
003290*    MORE THAN 48 HOURS BEFORE THE STAY START = FULL REFUND.
003300*    0 TO 48 HOURS BEFORE THE STAY START = 70 PCT REFUND, 30 PCT
003310*    FEE.
003320*    ON OR AFTER THE STAY START = REMAINING-NIGHTS RATIO TIMES THE
003330*    SAME 70 PCT FACTOR, OR ZERO IF THE STAY HAS FULLY ELAPSED.
003340*    REMAINING NIGHTS EXCLUDES THE NIGHT OF THE CANCEL ITSELF, SO
003350*    USED-NIGHTS = (CANCEL-DATE - START-DATE) + 1 IS SUBTRACTED.
003360 300-COMPUTE-REFUND.
003370     MOVE BK-START-CCYY TO WS-JW-YEAR.
003380     MOVE BK-START-MM   TO WS-JW-MONTH.
003390     MOVE BK-START-DD   TO WS-JW-DAY.
003400     PERFORM 350-CONVERT-DATE-TO-JULIAN THRU 350-EXIT.
003410     MOVE WS-JW-JULIAN TO WS-START-JULIAN.
003420     MOVE CX-CANCEL-CCYY TO WS-JW-YEAR.
003430     MOVE CX-CANCEL-MM   TO WS-JW-MONTH.
003440     MOVE CX-CANCEL-DD   TO WS-JW-DAY.
003450     PERFORM 350-CONVERT-DATE-TO-JULIAN THRU 350-EXIT.
003460     MOVE WS-JW-JULIAN TO WS-CANCEL-JULIAN.
003470     COMPUTE WS-ELAPSED-DAYS = WS-START-JULIAN - WS-CANCEL-JULIAN.
003480     COMPUTE WS-ELAPSED-HOURS =
003490             (WS-ELAPSED-DAYS * 24) - CX-CANCEL-HOUR.
003500     IF WS-ELAPSED-HOURS > 48
003510         MOVE BK-TOTAL-PRICE TO BK-REFUND-AMT
003520         MOVE ZERO TO BK-CANCEL-FEE
003530         ADD 1 TO WS-CT-REFUNDS-FULL
003540     ELSE
003550         IF WS-ELAPSED-HOURS > 0
003560             COMPUTE BK-REFUND-AMT ROUNDED =
003570                     BK-TOTAL-PRICE * WS-REFUND-PCT
003580             COMPUTE BK-CANCEL-FEE ROUNDED =
003590                     BK-TOTAL-PRICE * WS-CANCEL-PCT
003600             ADD 1 TO WS-CT-REFUNDS-PARTIAL
003610         ELSE
003620             COMPUTE WS-REMAINING-DAYS =
003630                     BK-TOTAL-DAYS - (WS-CANCEL-JULIAN -
003640                     WS-START-JULIAN) - 1
003650             IF WS-REMAINING-DAYS > 0
003660                 COMPUTE WS-DAYS-RATIO ROUNDED =
003670                         WS-REMAINING-DAYS / BK-TOTAL-DAYS
003680                 COMPUTE WS-REFUND-RATE =
003690                         WS-DAYS-RATIO * WS-REFUND-PCT
003700                 COMPUTE BK-REFUND-AMT ROUNDED =
003710                         BK-TOTAL-PRICE * WS-REFUND-RATE
003720                 COMPUTE BK-CANCEL-FEE =
003730                         BK-TOTAL-PRICE - BK-REFUND-AMT
003740                 ADD 1 TO WS-CT-REFUNDS-PRORATED
003750             ELSE
003760                 MOVE ZERO TO BK-REFUND-AMT
003770                 MOVE BK-TOTAL-PRICE TO BK-CANCEL-FEE
003780                 ADD 1 TO WS-CT-REFUNDS-NONE
003790             END-IF
003800         END-IF
003810     END-IF.
003820 300-EXIT.
003830     EXIT.
003840
003850*    SAME JULIAN-DAY FORMULA USED BY PRICECLC -- KEPT LOCAL HERE
003860*    SO REFUNDCL HAS NO CALL DEPENDENCY ON THAT PROGRAM.
003870 350-CONVERT-DATE-TO-JULIAN.
003880     COMPUTE WS-JW-A = (14 - WS-JW-MONTH) / 12.
003890     COMPUTE WS-JW-Y = WS-JW-YEAR + 4800 - WS-JW-A.
003900     COMPUTE WS-JW-M = WS-JW-MONTH + (12 * WS-JW-A) - 3.
003910     COMPUTE WS-JW-JULIAN =
003920             WS-JW-DAY + ((153 * WS-JW-M + 2) / 5) +
003930             (365 * WS-JW-Y) + (WS-JW-Y / 4) - (WS-JW-Y / 100) +
003940             (WS-JW-Y / 400) - 32045.
003950 350-EXIT.
003960     EXIT.
003970
003980 400-POST-INCOME-TXN.
003990     MOVE SPACES TO TX-TRANSACTION-RECORD.
004000     MOVE BK-USER-ID TO TX-USER-ID.
004010     SET TX-TYPE-INCOME TO TRUE.
004020     MOVE BK-REFUND-AMT TO TX-AMOUNT.
004030     MOVE ZERO TO TX-FEE.
004040     MOVE BK-ORDER-NUMBER TO TX-RELATED-ORDER.
004050     WRITE TO-TRAN-OUT-REC FROM TX-TRANSACTION-RECORD.
004060 400-EXIT.
004070     EXIT.
004080
004090*    A REFUND EQUAL TO THE FULL PRICE IS REFUNDED; ANYTHING LESS,
004100*    PARTIAL, PRORATED, OR EVEN ZERO WITH A FULL CANCEL FEE, STAYS
004110*    PARTLY WITH PETFOSTER, SO PAYMENT STATUS GOES TO
004120*    PARTIAL_REFUND RATHER THAN REFUNDED IN EVERY SUCH CASE
004130*    (PF-0155).
004140 500-UPDATE-BOOKING-STATUS.
004150     SET BK-STAT-CANCELLED TO TRUE.
004160     IF BK-REFUND-AMT = BK-TOTAL-PRICE
004170         SET BK-PAY-REFUNDED TO TRUE
004180     ELSE
004190         SET BK-PAY-PART-REFUND TO TRUE
004200     END-IF.
004210 500-EXIT.
004220     EXIT.
004230
004240 700-OPEN-FILES.
004250     OPEN INPUT  BOOKING-FILE.
004260     OPEN INPUT  CANCEL-REQUEST-FILE.
004270     OPEN OUTPUT BOOKING-FILE-OUT.
004280     OPEN OUTPUT TRANSACTION-OUTPUT-FILE.
004290     IF NOT BOOKIN-OK OR NOT CANCIN-OK
004300         DISPLAY 'REFUNDCL - ERROR OPENING AN INPUT FILE'
004310         GO TO 900-ABEND-FILE-ERROR
004320     END-IF.
004330     IF NOT BOOKOUT-OK OR NOT TRANOUT-OK
004340         DISPLAY 'REFUNDCL - ERROR OPENING AN OUTPUT FILE'
004350         GO TO 900-ABEND-FILE-ERROR
004360     END-IF.
004370 700-EXIT.
004380     EXIT.
004390
004400 800-TERMINATE.
004410     CLOSE BOOKING-FILE.
004420     CLOSE CANCEL-REQUEST-FILE.
004430     CLOSE BOOKING-FILE-OUT.
004440     CLOSE TRANSACTION-OUTPUT-FILE.
004450     DISPLAY 'PAIRS MATCHED    = ' WS-CT-PAIRS-MATCHED.
004460     DISPLAY 'INELIGIBLE       = ' WS-CT-INELIGIBLE.
004470     DISPLAY 'CANCELLED UNPAID = ' WS-CT-CANCEL-UNPAID.
004480     DISPLAY 'FULL REFUNDS     = ' WS-CT-REFUNDS-FULL.
004490     DISPLAY 'PARTIAL REFUNDS  = ' WS-CT-REFUNDS-PARTIAL.
004500     DISPLAY 'PRORATED REFUNDS = ' WS-CT-REFUNDS-PRORATED.
004510     DISPLAY 'ZERO REFUNDS     = ' WS-CT-REFUNDS-NONE.
004520     DISPLAY 'REFUNDCL ENDED NORMALLY'.
004530 800-EXIT.
004540     EXIT.
004550
004560 900-ABEND-FILE-ERROR.
004570     DISPLAY 'REFUNDCL - TERMINATING DUE TO FILE ERROR'.
004580     MOVE 16 TO RETURN-CODE.
004590     GOBACK.
