000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF PETFOSTER DATA CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID. PRICECLC.
000070 AUTHOR. D. STOUT.
000080 INSTALLATION. PETFOSTER DATA CENTER.
000090 DATE-WRITTEN. 03/14/94.
000100 DATE-COMPILED.
000110 SECURITY. NON-CONFIDENTIAL.
000120*****************************************************************
000130*   MODULE NAME = PRICECLC
000140*
000150*   FUNCTION =  PRICES NEWLY-CREATED FOSTERING ORDERS.  READS
000160*               ONE RAW BOOKING RECORD PER NEW ORDER, COMPUTES
000170*               THE INCLUSIVE STAY LENGTH, LOOKS UP THE LENGTH-
000180*               OF-STAY DISCOUNT TIER (UNLESS THE CALLER ALREADY
000190*               SUPPLIED AN OVERRIDE RATE), DERIVES THE BASE
000200*               PRICE/DISCOUNT/TOTAL PRICE, STAMPS A NEW ORDER
000210*               NUMBER, AND SETS THE ORDER TO ITS CREATION STATUS
000220*               (PENDING/PENDING).  ONE OUTPUT RECORD PER INPUT
000230*               RECORD -- NO CONTROL TOTALS ARE CARRIED FORWARD.
000240*
000250*      DEPENDENCIES = BOOKING-NEW-FILE MUST CARRY BK-PRICE-PER-DAY
000260*                     AND THE STAY DATES.  IF BK-DISCOUNT-RATE IS
000270*                     ALREADY NON-ZERO ON INPUT IT IS TREATED AS A
000280*                     CALLER-SUPPLIED OVERRIDE AND USED VERBATIM.
000290*
000300*   FILES =    BOOKING-NEW-FILE  - INPUT,  RAW BOOKING RECORDS
000310*              BOOKING-FILE      - OUTPUT, PRICED BOOKING RECORDS
000320*
000330*   COPYBOOKS = BOOKREC - BOOKING RECORD LAYOUT (BOTH FILES)
000340*
000350*   AMENDMENT HISTORY
000360*
000370*      DATE      INIT  TICKET    DESCRIPTION
000380*      --------  ----  --------  -------------------------------
000390*      03/14/94  JRS   PF-0014   ORIGINAL PROGRAM.
000400*      09/02/94  JRS   PF-0031   LENGTH-OF-STAY DISCOUNT TIERS
000410*                                ADDED (7/14/30 DAY BREAKS).
000420*      05/11/96  DWS   PF-0049   ORDER NUMBER FORMAT CHANGED TO
000430*                                PF + CCYYMMDD + 6-DIGIT SEQUENCE.
000440*      01/11/99  MWT   PF-0102   Y2K -- SYSTEM DATE WINDOWING
000450*                                ADDED (PIVOT YEAR 50) SO THE NEW
000460*                                ORDER-NUMBER DATE STAMP STAYS
000470*                                4-DIGIT-YEAR CORRECT PAST 1999.
000480*      04/03/01  DWS   PF-0119   CALLER-SUPPLIED DISCOUNT-RATE
000490*                                OVERRIDE HONOURED VERBATIM.
000500*****************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-370.
000550 OBJECT-COMPUTER. IBM-370.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 ON  STATUS IS PRICECLC-TEST-RUN
000590     UPSI-0 OFF STATUS IS PRICECLC-PROD-RUN.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT BOOKING-NEW-FILE ASSIGN TO BKNEWIN
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         ACCESS MODE IS SEQUENTIAL
000660         FILE STATUS IS WS-BKNEW-STATUS.
000670
000680     SELECT BOOKING-FILE ASSIGN TO BOOKOUT
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         ACCESS MODE IS SEQUENTIAL
000710         FILE STATUS IS WS-BKOUT-STATUS.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750
000760 FD  BOOKING-NEW-FILE
000770     RECORDING MODE IS F
000780     LABEL RECORDS ARE STANDARD.
000790 01  BN-BOOKING-NEW-REC              PIC X(170).
000800
000810 FD  BOOKING-FILE
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD.
000840 01  BO-BOOKING-OUT-REC              PIC X(170).
000850
000860 WORKING-STORAGE SECTION.
000870
000880 01  WS-FILE-STATUS-CODES.
000890     05  WS-BKNEW-STATUS             PIC X(2) VALUE SPACES.
000900         88  BKNEW-OK                    VALUE '00'.
000910         88  BKNEW-EOF                   VALUE '10'.
000920     05  WS-BKOUT-STATUS             PIC X(2) VALUE SPACES.
000930         88  BKOUT-OK                    VALUE '00'.
000940
000950 01  WS-SWITCHES.
000960     05  WS-BOOKING-EOF-SW           PIC X VALUE 'N'.
000970         88  END-OF-BOOKINGS             VALUE 'Y'.
000980
000990 01  WS-RUN-COUNTERS.
001000     05  WS-CT-BOOKINGS-READ         PIC S9(7) COMP-3 VALUE +0.
001010     05  WS-CT-BOOKINGS-PRICED       PIC S9(7) COMP-3 VALUE +0.
001020
001030 01  WS-SYSTEM-DATE-AND-TIME.
001040     05  WS-SYSTEM-DATE.
001050         10  WS-SYS-YY               PIC 9(2).
001060         10  WS-SYS-MM                   PIC 9(2).
001070         10  WS-SYS-DD                   PIC 9(2).
001080     05  WS-SYSTEM-TIME.
001090         10  WS-SYS-HH                   PIC 9(2).
001100         10  WS-SYS-MIN                  PIC 9(2).
001110         10  WS-SYS-SS                   PIC 9(2).
001120         10  WS-SYS-HS                   PIC 9(2).
001130
001140 01  WS-CURRENT-DATE-NUM              PIC 9(8) VALUE ZERO.
001150 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE-NUM.
001160     05  WS-CURR-CCYY                 PIC 9(4).
001170     05  WS-CURR-MM                   PIC 9(2).
001180     05  WS-CURR-DD                   PIC 9(2).
001190
001200 01  WS-ORDER-NUMBER-WORK.
001210     05  WS-ORDNO-SEQ                 PIC 9(6) COMP-3 VALUE 0.
001220 01  WS-ORDNO-LAST-DATE               PIC 9(8) COMP-3 VALUE 0.
001230
001240 01  WS-ORDNO-CHAR                    PIC X(16).
001250 01  WS-ORDNO-PARTS REDEFINES WS-ORDNO-CHAR.
001260     05  WS-ORDNO-PFX                 PIC X(2).
001270     05  WS-ORDNO-DT                  PIC 9(8).
001280     05  WS-ORDNO-SQ                  PIC 9(6).
001290
001300*    TABLE LOADED FROM VALUE CLAUSES -- DESCENDING BY MIN-DAYS SO
001310*    THE FIRST HIT IN 260-LOOKUP-DISCOUNT-RATE IS THE RIGHT TIER.
001320 01  WS-DISCOUNT-TABLE-VALUES.
001330     05  FILLER                       PIC X(8) VALUE '03001500'.
001340     05  FILLER                       PIC X(8) VALUE '01401000'.
001350     05  FILLER                       PIC X(8) VALUE '00700500'.
001360 01  WS-DISCOUNT-TABLE REDEFINES WS-DISCOUNT-TABLE-VALUES.
001370     05  WS-DISC-ENTRY OCCURS 3 TIMES.
001380         10  WS-DISC-MIN-DAYS             PIC 9(3).
001390         10  WS-DISC-RATE                 PIC 9V9999.
001400
001410*    TABLE-LOOKUP SUBSCRIPT, 77-LEVEL PER HOUSE CONVENTION FOR
001420*    STANDALONE SCRATCH ITEMS (SEE WRKSFINL SUB1/SUB2).
001430 77  WS-DISC-SUB                      PIC S9(4) COMP VALUE 0.
001440
001450 01  WS-JULIAN-WORK.
001460     05  WS-JW-YEAR                   PIC S9(5) COMP.
001470     05  WS-JW-MONTH                  PIC S9(5) COMP.
001480     05  WS-JW-DAY                    PIC S9(5) COMP.
001490     05  WS-JW-A                      PIC S9(5) COMP.
001500     05  WS-JW-Y                      PIC S9(7) COMP.
001510     05  WS-JW-M                      PIC S9(5) COMP.
001520     05  WS-JW-JULIAN                 PIC S9(9) COMP.
001530 01  WS-START-JULIAN                  PIC S9(9) COMP VALUE 0.
001540 01  WS-END-JULIAN                    PIC S9(9) COMP VALUE 0.
001550
001560 COPY BOOKREC.
001570
001580 LINKAGE SECTION.
001590
001600 PROCEDURE DIVISION.
001610
001620     PERFORM 000-INITIALIZE THRU 000-EXIT.
001630
001640     PERFORM 100-PROCESS-ONE-BOOKING THRU 100-EXIT
001650         UNTIL END-OF-BOOKINGS.
001660
001670     PERFORM 800-TERMINATE THRU 800-EXIT.
001680
001690     GOBACK.
001700
001710 000-INITIALIZE.
001720     ACCEPT WS-SYSTEM-DATE FROM DATE.
001730     ACCEPT WS-SYSTEM-TIME FROM TIME.
001740     IF WS-SYS-YY < 50
001750         COMPUTE WS-CURR-CCYY = 2000 + WS-SYS-YY
001760     ELSE
001770         COMPUTE WS-CURR-CCYY = 1900 + WS-SYS-YY
001780     END-IF
001790     MOVE WS-SYS-MM TO WS-CURR-MM
001800     MOVE WS-SYS-DD TO WS-CURR-DD
001810     DISPLAY 'PRICECLC STARTED -- RUN DATE ' WS-CURRENT-DATE-NUM.
001820     PERFORM 700-OPEN-FILES THRU 700-EXIT.
001830 000-EXIT.
001840     EXIT.
001850
001860 100-PROCESS-ONE-BOOKING.
001870     READ BOOKING-NEW-FILE INTO BK-BOOKING-RECORD
001880         AT END
001890             MOVE 'Y' TO WS-BOOKING-EOF-SW
001900         NOT AT END
001910             ADD 1 TO WS-CT-BOOKINGS-READ
001920             PERFORM 200-COMPUTE-DAYS-AND-PRICE THRU 200-EXIT
001930             PERFORM 300-GENERATE-ORDER-NUMBER THRU 300-EXIT
001940             PERFORM 400-SET-CREATION-STATUS THRU 400-EXIT
001950             WRITE BO-BOOKING-OUT-REC FROM BK-BOOKING-RECORD
001960             ADD 1 TO WS-CT-BOOKINGS-PRICED
001970     END-READ.
001980 100-EXIT.
001990     EXIT.
002000
002010 200-COMPUTE-DAYS-AND-PRICE.
002020     MOVE BK-START-CCYY TO WS-JW-YEAR.
002030     MOVE BK-START-MM   TO WS-JW-MONTH.
002040     MOVE BK-START-DD   TO WS-JW-DAY.
002050     PERFORM 250-CONVERT-DATE-TO-JULIAN THRU 250-EXIT.
002060     MOVE WS-JW-JULIAN TO WS-START-JULIAN.
002070     MOVE BK-END-CCYY   TO WS-JW-YEAR.
002080     MOVE BK-END-MM     TO WS-JW-MONTH.
002090     MOVE BK-END-DD     TO WS-JW-DAY.
002100     PERFORM 250-CONVERT-DATE-TO-JULIAN THRU 250-EXIT.
002110     MOVE WS-JW-JULIAN TO WS-END-JULIAN.
002120     COMPUTE BK-TOTAL-DAYS = WS-END-JULIAN - WS-START-JULIAN + 1.
002130     PERFORM 260-LOOKUP-DISCOUNT-RATE THRU 260-EXIT.
002140     COMPUTE BK-BASE-PRICE =
002150             BK-PRICE-PER-DAY * BK-TOTAL-DAYS.
002160     COMPUTE BK-DISCOUNT-AMT ROUNDED =
002170             BK-BASE-PRICE * BK-DISCOUNT-RATE.
002180     COMPUTE BK-TOTAL-PRICE ROUNDED =
002190             BK-BASE-PRICE - BK-DISCOUNT-AMT.
002200 200-EXIT.
002210     EXIT.
002220
002230*    CONVERTS A CCYY/MM/DD DATE INTO AN ASTRONOMICAL JULIAN DAY
002240*    NUMBER USING INTEGER ARITHMETIC ONLY -- NO INTRINSIC DATE
002250*    FUNCTIONS ON THIS COMPILER.  INPUT IS WS-JW-YEAR/MONTH/DAY,
002260*    OUTPUT IS WS-JW-JULIAN.
002270 250-CONVERT-DATE-TO-JULIAN.
002280     COMPUTE WS-JW-A = (14 - WS-JW-MONTH) / 12.
002290     COMPUTE WS-JW-Y = WS-JW-YEAR + 4800 - WS-JW-A.
002300     COMPUTE WS-JW-M = WS-JW-MONTH + (12 * WS-JW-A) - 3.
002310     COMPUTE WS-JW-JULIAN =
002320             WS-JW-DAY + ((153 * WS-JW-M + 2) / 5) +
002330             (365 * WS-JW-Y) + (WS-JW-Y / 4) - (WS-JW-Y / 100) +
002340             (WS-JW-Y / 400) - 32045.
002350 250-EXIT.
002360     EXIT.
002370
002380*    IF THE CALLER ALREADY SUPPLIED A DISCOUNT RATE ON THE INPUT
002390*    RECORD IT IS AN OVERRIDE AND IS LEFT EXACTLY AS RECEIVED.
002400*    OTHERWISE LOOK UP THE LENGTH-OF-STAY TABLE (DESCENDING) AND
002410*    TAKE THE FIRST BRACKET THE STAY QUALIFIES FOR.
002420 260-LOOKUP-DISCOUNT-RATE.
002430     IF BK-DISCOUNT-RATE NOT = ZERO
002440         GO TO 260-EXIT
002450     END-IF.
002460     MOVE ZERO TO BK-DISCOUNT-RATE.
002470     PERFORM 265-CHECK-ONE-DISCOUNT-TIER THRU 265-EXIT
002480         VARYING WS-DISC-SUB FROM 1 BY 1
002490         UNTIL WS-DISC-SUB > 3.
002500 260-EXIT.
002510     EXIT.
002520
002530*    TESTED AGAINST ONE TABLE ENTRY PER CALL FROM 260 ABOVE.
002540 265-CHECK-ONE-DISCOUNT-TIER.
002550     IF BK-TOTAL-DAYS NOT < WS-DISC-MIN-DAYS (WS-DISC-SUB)
002560         MOVE WS-DISC-RATE (WS-DISC-SUB) TO BK-DISCOUNT-RATE
002570         MOVE 4 TO WS-DISC-SUB
002580     END-IF.
002590 265-EXIT.
002600     EXIT.
002610
002620*    FORMAT RULE -- PF + CREATION DATE (CCYYMMDD) + 6-DIGIT DAILY
002630*    SEQUENCE.  A PER-RUN-DATE COUNTER SUBSTITUTES HERE FOR THE
002640*    ON-LINE SYSTEM'S RANDOM-PLUS-RETRY UNIQUENESS SCHEME, WHICH
002650*    HAS NO DETERMINISTIC BATCH EQUIVALENT.
002660 300-GENERATE-ORDER-NUMBER.
002670     IF WS-CURRENT-DATE-NUM NOT = WS-ORDNO-LAST-DATE
002680         MOVE 1 TO WS-ORDNO-SEQ
002690         MOVE WS-CURRENT-DATE-NUM TO WS-ORDNO-LAST-DATE
002700     ELSE
002710         ADD 1 TO WS-ORDNO-SEQ
002720     END-IF.
002730     MOVE 'PF' TO WS-ORDNO-PFX.
002740     MOVE WS-CURRENT-DATE-NUM TO WS-ORDNO-DT.
002750     MOVE WS-ORDNO-SEQ TO WS-ORDNO-SQ.
002760     MOVE WS-ORDNO-CHAR TO BK-ORDER-NUMBER.
002770 300-EXIT.
002780     EXIT.
002790
002800 400-SET-CREATION-STATUS.
002810     SET BK-STAT-PENDING TO TRUE.
002820     SET BK-PAY-PENDING TO TRUE.
002830     MOVE ZERO TO BK-REFUND-AMT.
002840     MOVE ZERO TO BK-CANCEL-FEE.
002850 400-EXIT.
002860     EXIT.
002870
002880 700-OPEN-FILES.
002890     OPEN INPUT  BOOKING-NEW-FILE.
002900     OPEN OUTPUT BOOKING-FILE.
002910     IF NOT BKNEW-OK
002920         DISPLAY 'PRICECLC - ERROR OPENING BOOKING-NEW-FILE RC='
002930                 WS-BKNEW-STATUS
002940         GO TO 900-ABEND-FILE-ERROR
002950     END-IF.
002960     IF NOT BKOUT-OK
002970         DISPLAY 'PRICECLC - ERROR OPENING BOOKING-FILE RC='
002980                 WS-BKOUT-STATUS
002990         GO TO 900-ABEND-FILE-ERROR
003000     END-IF.
003010 700-EXIT.
003020     EXIT.
003030
003040 800-TERMINATE.
003050     CLOSE BOOKING-NEW-FILE.
003060     CLOSE BOOKING-FILE.
003070     DISPLAY 'BOOKINGS READ    = ' WS-CT-BOOKINGS-READ.
003080     DISPLAY 'BOOKINGS PRICED  = ' WS-CT-BOOKINGS-PRICED.
003090     DISPLAY 'PRICECLC ENDED NORMALLY'.
003100 800-EXIT.
003110     EXIT.
003120
003130 900-ABEND-FILE-ERROR.
003140     DISPLAY 'PRICECLC - TERMINATING DUE TO FILE ERROR'.
003150     MOVE 16 TO RETURN-CODE.
003160     GOBACK.
003170
