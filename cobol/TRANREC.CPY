000010*****************************************************************
000020* TRANREC.CPY
000030* WALLET LEDGER TRANSACTION RECORD
000040*
000050* ONE RECORD PER POSTED WALLET ENTRY.  WRITTEN BY WALPOST FOR
000060* EVERY RECHARGE/WITHDRAWAL/WD_CANCEL/INCOME/PAYMENT IT APPLIES,
000070* AND BY REFUNDCL WHEN A CANCELLATION REFUND IS CREDITED BACK TO
000080* THE CUSTOMER'S WALLET (TX-TYPE = INCOME, TX-RELATED-ORDER SET).
000090* USED BOTH AS THE INBOUND REQUEST LAYOUT (TX-AMOUNT/TX-TYPE
000100* POPULATED, BALANCES BLANK) AND THE OUTBOUND POSTED-LEDGER
000110* LAYOUT (ALL FIELDS POPULATED) -- SAME 01-LEVEL, TWO FDS.
000120*
000130*      DATE      INIT  TICKET    DESCRIPTION
000140*      --------  ----  --------  -------------------------------
000150*      06/19/96  DWS   PF-0058   ORIGINAL LAYOUT, INCOME TYPE ONLY
000160*      11/30/97  MWT   PF-0071   ADDED RECHARGE/WITHDRAWAL/PAYMENT
000170*                                TYPES FOR THE NEW WALPOST PROGRAM
000180*      07/22/99  DWS   PF-0108   ADDED TX-BALANCE-BEFORE/AFTER SO
000190*                                THE LEDGER CARRIES ITS OWN PROOF.
000200*      06/30/05  JRS   PF-0163   ADDED WD_CANCEL TYPE -- A PENDING
000210*                                WITHDRAWAL CAN BE CANCELLED
000220*                                BEFORE PAYOUT, AND THE FROZEN
000230*                                HOLD HAS TO BE FULLY REVERSED
000240*                                BACK TO BALANCE.
000250*****************************************************************
000260 01  TX-TRANSACTION-RECORD.
000270     05  TX-USER-ID                  PIC X(12).
000280     05  TX-TYPE                     PIC X(10).
000290         88  TX-TYPE-RECHARGE            VALUE 'RECHARGE'.
000300         88  TX-TYPE-WITHDRAWAL          VALUE 'WITHDRAWAL'.
000310         88  TX-TYPE-WD-CANCEL           VALUE 'WD_CANCEL'.
000320         88  TX-TYPE-INCOME              VALUE 'INCOME'.
000330         88  TX-TYPE-PAYMENT             VALUE 'PAYMENT'.
000340     05  TX-AMOUNT                   PIC S9(7)V99 COMP-3.
000350     05  TX-FEE                      PIC S9(5)V99 COMP-3.
000360     05  TX-BALANCE-BEFORE           PIC S9(7)V99 COMP-3.
000370     05  TX-BALANCE-AFTER            PIC S9(7)V99 COMP-3.
000380     05  TX-RELATED-ORDER            PIC X(16).
000390     05  FILLER                      PIC X(15).
