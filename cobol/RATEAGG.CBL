000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF PETFOSTER DATA CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID. RATEAGG.
000070 AUTHOR. M. TRAN.
000080 INSTALLATION. PETFOSTER DATA CENTER.
000090 DATE-WRITTEN. 02/08/98.
000100 DATE-COMPILED.
000110 SECURITY. NON-CONFIDENTIAL.
000120*****************************************************************
000130*   MODULE NAME = RATEAGG
000140*
000150*   FUNCTION =  CONTROL-BREAK SUMMARY OF CUSTOMER REVIEWS BY
000160*               INSTITUTION.  THE REVIEW FILE MUST ARRIVE SORTED
000170*               ASCENDING BY INSTITUTION ID.  A REVIEW WHOSE
000180*               TRIMMED CONTENT LENGTH FALLS OUTSIDE THE
000190*               MINIMUM/MAXIMUM WINDOW IS REJECTED OUTRIGHT -- NOT
000200*               COUNTED, NOT SUMMED, NOT BUCKETED.  FOR EACH GROUP
000210*               THIS PROGRAM ACCUMULATES THE REVIEW COUNT, THE
000220*               FIVE DIMENSION SUMS, AND A 1-5 STAR DISTRIBUTION
000230*               BUCKET (THE OVERALL RATING ROUNDED TO THE NEAREST
000240*               STAR), THEN ON THE BREAK WRITES ONE SUMMARY RECORD
000250*               WITH THE PER-DIMENSION AVERAGES AND A
000260*               BAYESIAN-ADJUSTED RECOMMEND SCORE THAT PULLS THIN
000270*               GROUPS TOWARD A 3.5 PRIOR.  AN OVERALL RATING THAT
000280*               ROUNDS OUTSIDE 1-5 IS DROPPED FROM THE STAR
000290*               DISTRIBUTION BUT IS STILL COUNTED IN THE AVERAGE.
000300*
000310*      DEPENDENCIES = REVIEW-FILE PRE-SORTED ASCENDING BY
000320*                     RV-INSTITUTION-ID.  THIS PROGRAM DOES NOT
000330*                     SORT.  AN INSTITUTION WITH NO REVIEWS NEVER
000340*                     APPEARS ON REVIEW-FILE AND SO NEVER GETS A
000350*                     SUMMARY RECORD HERE -- IT IS NOT THIS
000360*                     PROGRAM'S JOB TO ENUMERATE INSTITUTIONS.
000370*
000380*   FILES =    REVIEW-FILE           - INPUT,  CUSTOMER REVIEWS
000390*              RATING-SUMMARY-FILE   - OUTPUT, PER-INSTITUTION
000400*                                      ROLL-UP, ONE PER BREAK
000410*
000420*   COPYBOOKS = REVWREC, RATESUM
000430*
000440*   AMENDMENT HISTORY
000450*
000460*      DATE      INIT  TICKET    DESCRIPTION
000470*      --------  ----  --------  -------------------------------
000480*      02/08/98  MWT   PF-0077   ORIGINAL PROGRAM, OVERALL AVG
000490*                                ONLY.
000500*      09/14/98  MWT   PF-0091   ADDED THE FOUR DIMENSION AVERAGES
000510*      03/02/00  DWS   PF-0115   ADDED STAR DISTRIBUTION AND THE
000520*                                BAYESIAN RECOMMEND SCORE (C=10,
000530*                                PRIOR MEAN 3.5) PER MKTG REQUEST.
000540*      08/19/01  MWT   PF-0133   RECOMMEND SCORE WAS FEEDING THE
000550*                                UNROUNDED MEAN INTO THE BAYESIAN
000560*                                FORMULA -- NOW USES THE SAME
000570*                                ROUNDED RS-AVG-OVERALL MKTG SEES.
000580*      04/05/02  JRS   PF-0142   ADDED RUN-DATE STAMP TO THE START
000590*                                BANNER (OPERATIONS REQUEST --
000600*                                NO OTHER PROGRAM OUTPUT CHANGED).
000610*      09/18/04  DWS   PF-0156   ADDED THE MINIMUM/MAXIMUM REVIEW
000620*                                CONTENT LENGTH EDIT -- A REVIEW
000630*                                TOO SHORT OR TOO LONG IS REJECTED
000640*                                AND LEFT OUT OF THE COUNT, THE
000650*                                SUMS, AND THE STAR DISTRIBUTION
000660*                                ENTIRELY (RV-CONTENT-LENGTH WAS
000670*                                CARRIED ON THE RECORD SINCE
000680*                                PF-0115 BUT NEVER CHECKED).
000690*                                ALSO GUARDS THE BREAK/EOF SUMMARY
000700*                                WRITE SO A GROUP REJECTED DOWN TO
000710*                                ZERO REVIEWS NO LONGER DIVIDES BY
000720*                                ZERO.
000730*****************************************************************
000740
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER. IBM-370.
000780 OBJECT-COMPUTER. IBM-370.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     UPSI-0 ON  STATUS IS RATEAGG-TEST-RUN
000820     UPSI-0 OFF STATUS IS RATEAGG-PROD-RUN.
000830
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT REVIEW-FILE ASSIGN TO REVWIN
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         ACCESS MODE IS SEQUENTIAL
000890         FILE STATUS IS WS-REVWIN-STATUS.
000900
000910     SELECT RATING-SUMMARY-FILE ASSIGN TO RATESOUT
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         ACCESS MODE IS SEQUENTIAL
000940         FILE STATUS IS WS-RATESOUT-STATUS.
000950
000960 DATA DIVISION.
000970 FILE SECTION.
000980
000990 FD  REVIEW-FILE
001000     RECORDING MODE IS F
001010     LABEL RECORDS ARE STANDARD.
001020 01  RI-REVIEW-IN-REC                PIC X(60).
001030
001040 FD  RATING-SUMMARY-FILE
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD.
001070 01  RO-RATING-OUT-REC               PIC X(80).
001080
001090 WORKING-STORAGE SECTION.
001100
001110 01  WS-FILE-STATUS-CODES.
001120     05  WS-REVWIN-STATUS             PIC X(2) VALUE SPACES.
001130         88  REVWIN-OK                    VALUE '00'.
001140         88  REVWIN-EOF                   VALUE '10'.
001150     05  WS-RATESOUT-STATUS           PIC X(2) VALUE SPACES.
001160         88  RATESOUT-OK                  VALUE '00'.
001170
001180 01  WS-SWITCHES.
001190     05  WS-REVIEW-EOF-SW             PIC X VALUE 'N'.
001200         88  END-OF-REVIEWS               VALUE 'Y'.
001210     05  WS-FIRST-RECORD-SW           PIC X VALUE 'Y'.
001220         88  THIS-IS-FIRST-RECORD          VALUE 'Y'.
001230     05  WS-CONTENT-LEN-SW            PIC X VALUE 'Y'.
001240         88  CONTENT-LENGTH-VALID          VALUE 'Y'.
001250         88  CONTENT-LENGTH-INVALID        VALUE 'N'.
001260
001270 01  WS-RUN-COUNTERS.
001280     05  WS-CT-REVIEWS-READ           PIC S9(7) COMP-3 VALUE +0.
001290     05  WS-CT-SUMMARIES-WRITTEN      PIC S9(7) COMP-3 VALUE +0.
001300     05  WS-CT-OUT-OF-RANGE-STARS     PIC S9(7) COMP-3 VALUE +0.
001310     05  WS-CT-REJECTED-LENGTH        PIC S9(7) COMP-3 VALUE +0.
001320
001330*    MINIMUM/MAXIMUM ACCEPTABLE REVIEW CONTENT LENGTH, IN
001340*    CHARACTERS -- MATCHES THE LIMITS THE REVIEW-ENTRY SCREEN
001350*    EDITS ON THE WAY IN, HELD HERE AS THE BATCH-SIDE BACKSTOP.
001360 01  WS-MIN-REVIEW-LEN                PIC 9(4) VALUE 0010.
001370 01  WS-MAX-REVIEW-LEN                PIC 9(4) VALUE 0500.
001380
001390 01  WS-SAVE-KEY.
001400     05  WS-SAVE-INSTITUTION-ID       PIC X(12).
001410
001420*    RUNNING TOTALS FOR THE GROUP CURRENTLY BEING ACCUMULATED.
001430*    RESET TO ZERO IN 150-START-NEW-INSTITUTION ON EVERY BREAK.
001440 01  WS-ACCUM-GROUP.
001450     05  WS-ACC-REVIEW-COUNT          PIC S9(7) COMP-3 VALUE +0.
001460     05  WS-ACC-SUM-OVERALL           PIC S9(9)V9 COMP-3 VALUE +0.
001470     05  WS-ACC-SUM-ENVIRONMENT       PIC S9(9)V9 COMP-3 VALUE +0.
001480     05  WS-ACC-SUM-SERVICE           PIC S9(9)V9 COMP-3 VALUE +0.
001490     05  WS-ACC-SUM-HYGIENE           PIC S9(9)V9 COMP-3 VALUE +0.
001500     05  WS-ACC-SUM-COMMUNICATION     PIC S9(9)V9 COMP-3 VALUE +0.
001510
001520*    STAR-BUCKET DISTRIBUTION, LOADED/RESET AS DISCRETE COMP-3
001530*    COUNTERS THEN REDEFINED AS A TABLE FOR THE BUCKET INCREMENT.
001540 01  WS-ACC-DIST-VALUES.
001550     05  WS-ACC-DIST-1                PIC S9(7) COMP-3 VALUE +0.
001560     05  WS-ACC-DIST-2                PIC S9(7) COMP-3 VALUE +0.
001570     05  WS-ACC-DIST-3                PIC S9(7) COMP-3 VALUE +0.
001580     05  WS-ACC-DIST-4                PIC S9(7) COMP-3 VALUE +0.
001590     05  WS-ACC-DIST-5                PIC S9(7) COMP-3 VALUE +0.
001600 01  WS-ACC-DIST-TABLE REDEFINES WS-ACC-DIST-VALUES.
001610     05  WS-ACC-DIST-OCC OCCURS 5 TIMES PIC S9(7) COMP-3.
001620
001630*    BUCKET SUBSCRIPT AND SCRATCH SCALARS, 77-LEVEL PER HOUSE
001640*    CONVENTION FOR STANDALONE ITEMS (SEE WRKSFINL SUB1/SUB2).
001650 77  WS-DIST-SUB                      PIC S9(4) COMP VALUE 0.
001660 77  WS-STAR-BUCKET                   PIC S9(2) COMP VALUE 0.
001670 77  WS-MEAN-OVERALL              PIC S9(5)V9(4) COMP-3 VALUE 0.
001680
001690 01  WS-SYSTEM-DATE                   PIC 9(6).
001700 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
001710     05  WS-SYS-YY                    PIC 9(2).
001720     05  WS-SYS-MM                    PIC 9(2).
001730     05  WS-SYS-DD                    PIC 9(2).
001740 01  WS-CURRENT-DATE-NUM              PIC 9(8) VALUE ZERO.
001750 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE-NUM.
001760     05  WS-CURR-CCYY                 PIC 9(4).
001770     05  WS-CURR-MM                   PIC 9(2).
001780     05  WS-CURR-DD                   PIC 9(2).
001790
001800 COPY REVWREC.
001810
001820 COPY RATESUM.
001830
001840 LINKAGE SECTION.
001850
001860 PROCEDURE DIVISION.
001870
001880     PERFORM 700-OPEN-FILES THRU 700-EXIT.
001890
001900     ACCEPT WS-SYSTEM-DATE FROM DATE.
001910     IF WS-SYS-YY < 50
001920         COMPUTE WS-CURR-CCYY = 2000 + WS-SYS-YY
001930     ELSE
001940         COMPUTE WS-CURR-CCYY = 1900 + WS-SYS-YY
001950     END-IF.
001960     MOVE WS-SYS-MM TO WS-CURR-MM.
001970     MOVE WS-SYS-DD TO WS-CURR-DD.
001980     DISPLAY 'RATEAGG STARTED -- RUN DATE ' WS-CURRENT-DATE-NUM.
001990
002000     PERFORM 050-READ-NEXT-REVIEW THRU 050-EXIT.
002010
002020     PERFORM 100-PROCESS-REVIEW THRU 100-EXIT
002030         UNTIL END-OF-REVIEWS.
002040
002050     IF WS-ACC-REVIEW-COUNT > 0
002060         PERFORM 300-WRITE-INSTITUTION-SUMMARY THRU 300-EXIT
002070     END-IF.
002080
002090     PERFORM 800-TERMINATE THRU 800-EXIT.
002100
002110     GOBACK.
002120
002130 050-READ-NEXT-REVIEW.
002140     READ REVIEW-FILE INTO RV-REVIEW-RECORD
002150         AT END
002160             MOVE 'Y' TO WS-REVIEW-EOF-SW
002170         NOT AT END
002180             ADD 1 TO WS-CT-REVIEWS-READ
002190     END-READ.
002200 050-EXIT.
002210     EXIT.
002220
002230*    DRIVES THE CONTROL BREAK ON RV-INSTITUTION-ID.  ON A CHANGE
002240*    OF KEY THE PRIOR GROUP IS FLUSHED BEFORE THE NEW ONE
002250*    STARTS -- UNLESS THE CONTENT-LENGTH EDIT REJECTED EVERY
002260*    REVIEW IN THAT GROUP, IN WHICH CASE THERE IS NOTHING TO
002270*    WRITE.
002280 100-PROCESS-REVIEW.
002290     IF THIS-IS-FIRST-RECORD
002300         PERFORM 150-START-NEW-INSTITUTION THRU 150-EXIT
002310     ELSE
002320         IF RV-INSTITUTION-ID NOT = WS-SAVE-INSTITUTION-ID
002330             IF WS-ACC-REVIEW-COUNT > 0
002340                 PERFORM 300-WRITE-INSTITUTION-SUMMARY
002350                     THRU 300-EXIT
002360             END-IF
002370             PERFORM 150-START-NEW-INSTITUTION THRU 150-EXIT
002380         END-IF
002390     END-IF.
002400     PERFORM 175-VALIDATE-CONTENT-LENGTH THRU 175-EXIT.
002410     IF CONTENT-LENGTH-VALID
002420         PERFORM 200-ACCUMULATE-REVIEW THRU 200-EXIT
002430     ELSE
002440         ADD 1 TO WS-CT-REJECTED-LENGTH
002450     END-IF.
002460     PERFORM 050-READ-NEXT-REVIEW THRU 050-EXIT.
002470 100-EXIT.
002480     EXIT.
002490
002500 150-START-NEW-INSTITUTION.
002510     MOVE RV-INSTITUTION-ID TO WS-SAVE-INSTITUTION-ID.
002520     MOVE 'N' TO WS-FIRST-RECORD-SW.
002530     MOVE ZERO TO WS-ACC-REVIEW-COUNT.
002540     MOVE ZERO TO WS-ACC-SUM-OVERALL.
002550     MOVE ZERO TO WS-ACC-SUM-ENVIRONMENT.
002560     MOVE ZERO TO WS-ACC-SUM-SERVICE.
002570     MOVE ZERO TO WS-ACC-SUM-HYGIENE.
002580     MOVE ZERO TO WS-ACC-SUM-COMMUNICATION.
002590     MOVE ZERO TO WS-ACC-DIST-1.
002600     MOVE ZERO TO WS-ACC-DIST-2.
002610     MOVE ZERO TO WS-ACC-DIST-3.
002620     MOVE ZERO TO WS-ACC-DIST-4.
002630     MOVE ZERO TO WS-ACC-DIST-5.
002640 150-EXIT.
002650     EXIT.
002660
002670*    A REVIEW'S CONTENT MUST TRIM TO SOMEWHERE BETWEEN THE MINIMUM
002680*    AND MAXIMUM LENGTH TO COUNT -- THE TRIMMING ITSELF HAPPENS
002690*    UPSTREAM OF THIS BATCH FILE, SO RV-CONTENT-LENGTH ARRIVES
002700*    ALREADY NET OF LEADING/TRAILING BLANKS.
002710 175-VALIDATE-CONTENT-LENGTH.
002720     SET CONTENT-LENGTH-VALID TO TRUE.
002730     IF RV-CONTENT-LENGTH < WS-MIN-REVIEW-LEN
002740         OR RV-CONTENT-LENGTH > WS-MAX-REVIEW-LEN
002750         SET CONTENT-LENGTH-INVALID TO TRUE
002760     END-IF.
002770 175-EXIT.
002780     EXIT.
002790
002800*    SUMS THE FIVE DIMENSIONS AND BUCKETS THE OVERALL RATING,
002810*    ROUNDED TO THE NEAREST WHOLE STAR, INTO THE DISTRIBUTION.
002820*    A ROUNDED VALUE OUTSIDE 1-5 IS A DATA PROBLEM UPSTREAM AND
002830*    IS EXCLUDED FROM THE DISTRIBUTION BUT NOT FROM THE AVERAGE.
002840 200-ACCUMULATE-REVIEW.
002850     ADD 1 TO WS-ACC-REVIEW-COUNT.
002860     ADD RV-OVERALL TO WS-ACC-SUM-OVERALL.
002870     ADD RV-ENVIRONMENT TO WS-ACC-SUM-ENVIRONMENT.
002880     ADD RV-SERVICE TO WS-ACC-SUM-SERVICE.
002890     ADD RV-HYGIENE TO WS-ACC-SUM-HYGIENE.
002900     ADD RV-COMMUNICATION TO WS-ACC-SUM-COMMUNICATION.
002910     COMPUTE WS-STAR-BUCKET ROUNDED = RV-OVERALL.
002920     IF WS-STAR-BUCKET >= 1 AND WS-STAR-BUCKET <= 5
002930         ADD 1 TO WS-ACC-DIST-OCC (WS-STAR-BUCKET)
002940     ELSE
002950         ADD 1 TO WS-CT-OUT-OF-RANGE-STARS
002960     END-IF.
002970 200-EXIT.
002980     EXIT.
002990
003000*    AVERAGES ARE ROUNDED HALF-UP TO ONE DECIMAL.  THE RECOMMEND
003010*    SCORE IS THE BAYESIAN-ADJUSTED OVERALL AVERAGE, C=10 AND A
003020*    PRIOR MEAN OF 3.5, SO A THIN REVIEW COUNT IS PULLED TOWARD
003030*    THE PRIOR RATHER THAN TRUSTED OUTRIGHT.  AN INSTITUTION WITH
003040*    ZERO REVIEWS IN THE GROUP SCORES 0.0 -- THAT CANNOT HAPPEN
003050*    HERE SINCE A GROUP ONLY EXISTS BECAUSE A REVIEW WAS READ.
003060 300-WRITE-INSTITUTION-SUMMARY.
003070     MOVE WS-SAVE-INSTITUTION-ID TO RS-INSTITUTION-ID.
003080     MOVE WS-ACC-REVIEW-COUNT TO RS-REVIEW-COUNT.
003090     COMPUTE WS-MEAN-OVERALL =
003100             WS-ACC-SUM-OVERALL / WS-ACC-REVIEW-COUNT.
003110     COMPUTE RS-AVG-OVERALL ROUNDED = WS-MEAN-OVERALL.
003120     COMPUTE RS-AVG-ENVIRONMENT ROUNDED =
003130             WS-ACC-SUM-ENVIRONMENT / WS-ACC-REVIEW-COUNT.
003140     COMPUTE RS-AVG-SERVICE ROUNDED =
003150             WS-ACC-SUM-SERVICE / WS-ACC-REVIEW-COUNT.
003160     COMPUTE RS-AVG-HYGIENE ROUNDED =
003170             WS-ACC-SUM-HYGIENE / WS-ACC-REVIEW-COUNT.
003180     COMPUTE RS-AVG-COMMUNICATION ROUNDED =
003190             WS-ACC-SUM-COMMUNICATION / WS-ACC-REVIEW-COUNT.
003200     COMPUTE RS-RECOMMEND-SCORE ROUNDED =
003210             ((WS-ACC-REVIEW-COUNT * RS-AVG-OVERALL) + 35) /
003220             (WS-ACC-REVIEW-COUNT + 10).
003230     MOVE WS-ACC-DIST-1 TO RS-DIST-1.
003240     MOVE WS-ACC-DIST-2 TO RS-DIST-2.
003250     MOVE WS-ACC-DIST-3 TO RS-DIST-3.
003260     MOVE WS-ACC-DIST-4 TO RS-DIST-4.
003270     MOVE WS-ACC-DIST-5 TO RS-DIST-5.
003280     WRITE RO-RATING-OUT-REC FROM RS-RATING-SUMMARY-RECORD.
003290     ADD 1 TO WS-CT-SUMMARIES-WRITTEN.
003300 300-EXIT.
003310     EXIT.
003320
003330 700-OPEN-FILES.
003340     OPEN INPUT  REVIEW-FILE.
003350     OPEN OUTPUT RATING-SUMMARY-FILE.
003360     IF NOT REVWIN-OK
003370         DISPLAY 'RATEAGG - ERROR OPENING REVIEW-FILE RC='
003380                 WS-REVWIN-STATUS
003390         GO TO 900-ABEND-FILE-ERROR
003400     END-IF.
003410     IF NOT RATESOUT-OK
003420         DISPLAY 'RATEAGG - ERROR OPENING RATING-SUMMARY-FILE RC='
003430                 WS-RATESOUT-STATUS
003440         GO TO 900-ABEND-FILE-ERROR
003450     END-IF.
003460 700-EXIT.
003470     EXIT.
003480
003490 800-TERMINATE.
003500     CLOSE REVIEW-FILE.
003510     CLOSE RATING-SUMMARY-FILE.
003520     DISPLAY 'REVIEWS READ       = ' WS-CT-REVIEWS-READ.
003530     DISPLAY 'REJECTED - LENGTH  = ' WS-CT-REJECTED-LENGTH.
003540     DISPLAY 'SUMMARIES WRITTEN  = ' WS-CT-SUMMARIES-WRITTEN.
003550     DISPLAY 'OUT-OF-RANGE STARS = ' WS-CT-OUT-OF-RANGE-STARS.
003560     DISPLAY 'RATEAGG ENDED NORMALLY'.
003570 800-EXIT.
003580     EXIT.
003590
003600 900-ABEND-FILE-ERROR.
003610     DISPLAY 'RATEAGG - TERMINATING DUE TO FILE ERROR'.
003620     MOVE 16 TO RETURN-CODE.
003630     GOBACK.
