000010*****************************************************************
000020* CANCREC.CPY
000030* CANCELLATION REQUEST RECORD -- INPUT TO REFUNDCL
000040*
000050* ONE RECORD PER CANCEL REQUEST.  MATCHED 1-FOR-1 AGAINST THE
000060* BOOKING MASTER (BOOKREC) BY CX-ORDER-NUMBER.  BOTH FILES MUST
000070* ARRIVE SORTED ASCENDING BY ORDER NUMBER -- SEE REFUNDCL 050-EXIT
000080*
000090*      DATE      INIT  TICKET    DESCRIPTION
000100*      --------  ----  --------  -------------------------------
000110*      06/19/96  DWS   PF-0058   ORIGINAL LAYOUT FOR REFUNDCL.
000120*      02/08/98  DWS   PF-0077   ADDED CX-CANCEL-HOUR -- THE 48 HR
000130*                                WINDOW RULE NEEDS HOUR PRECISION,
000140*                                NOT JUST THE CALENDAR DATE.
000150*****************************************************************
000160 01  CX-CANCEL-REQUEST-RECORD.
000170     05  CX-ORDER-NUMBER             PIC X(16).
000180     05  CX-CANCEL-DATE              PIC 9(8).
000190     05  CX-CANCEL-DATE-R REDEFINES CX-CANCEL-DATE.
000200         10  CX-CANCEL-CCYY              PIC 9(4).
000210         10  CX-CANCEL-MM                PIC 9(2).
000220         10  CX-CANCEL-DD                PIC 9(2).
000230     05  CX-CANCEL-HOUR               PIC 9(2).
000240     05  FILLER                       PIC X(10).
