000010*****************************************************************
000020* RATESUM.CPY
000030* INSTITUTION RATING SUMMARY RECORD -- OUTPUT OF RATEAGG
000040*
000050* ONE RECORD PER INSTITUTION, WRITTEN ON EACH CONTROL BREAK OF
000060* RV-INSTITUTION-ID (AND ONCE MORE FOR THE FINAL GROUP AT EOF).
000070*
000080*      DATE      INIT  TICKET    DESCRIPTION
000090*      --------  ----  --------  -------------------------------
000100*      02/08/98  DWS   PF-0077   ORIGINAL LAYOUT.
000110*      09/14/98  MWT   PF-0091   ADDED PER-DIMENSION AVERAGES.
000120*      03/02/00  DWS   PF-0115   ADDED THE 1-5 STAR DISTRIBUTION
000130*                                AND THE BAYESIAN RECOMMEND SCORE.
000140*****************************************************************
000150 01  RS-RATING-SUMMARY-RECORD.
000160     05  RS-INSTITUTION-ID           PIC X(12).
000170     05  RS-REVIEW-COUNT             PIC 9(6).
000180     05  RS-AVG-OVERALL              PIC 9V9.
000190     05  RS-AVG-ENVIRONMENT          PIC 9V9.
000200     05  RS-AVG-SERVICE              PIC 9V9.
000210     05  RS-AVG-HYGIENE              PIC 9V9.
000220     05  RS-AVG-COMMUNICATION        PIC 9V9.
000230     05  RS-DISTRIBUTION.
000240         10  RS-DIST-1                   PIC 9(6).
000250         10  RS-DIST-2                   PIC 9(6).
000260         10  RS-DIST-3                   PIC 9(6).
000270         10  RS-DIST-4                   PIC 9(6).
000280         10  RS-DIST-5                   PIC 9(6).
000290     05  RS-DIST-TABLE REDEFINES RS-DISTRIBUTION.
000300         10  RS-DIST-OCC                 PIC 9(6) OCCURS 5 TIMES.
000310     05  RS-RECOMMEND-SCORE           PIC 9V9.
000320     05  FILLER                       PIC X(20).
