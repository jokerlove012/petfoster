000010*****************************************************************
000020* BOOKREC.CPY
000030* FOSTERING ORDER (BOOKING) RECORD LAYOUT -- PETFOSTER BATCH CORE
000040*
000050* ONE RECORD PER FOSTERING ORDER.  CARRIES THE STAY DATES, THE
000060* PRICING BREAKDOWN COMPUTED BY PRICECLC, AND THE REFUND/CANCEL
000070* FIELDS POSTED BY REFUNDCL.  SORT KEY IS BK-ORDER-NUMBER.
000080*
000090*      DATE      INIT  TICKET    DESCRIPTION
000100*      --------  ----  --------  -------------------------------
000110*      03/14/94  JRS   PF-0014   ORIGINAL LAYOUT FOR PRICECLC.
000120*      09/02/94  JRS   PF-0031   ADDED BK-DISCOUNT-RATE, 4 DECIMAL
000130*                                PLACES, FOR LENGTH-OF-STAY TIERS.
000140*      06/19/96  DWS   PF-0058   ADDED BK-REFUND-AMT/BK-CANCEL-FEE
000150*                                FOR THE NEW REFUNDCL CANCEL RUN.
000160*      01/11/99  MWT   PF-0102   Y2K -- BK-START-DATE/BK-END-DATE
000170*                                WIDENED FROM YYMMDD TO CCYYMMDD.
000180*      04/03/01  DWS   PF-0119   ADDED BK-PAYMENT-STATUS 88-LEVELS
000190*                                FOR THE WALLET TIE-IN.
000200*****************************************************************
000210 01  BK-BOOKING-RECORD.
000220     05  BK-ORDER-NUMBER             PIC X(16).
000230     05  BK-USER-ID                  PIC X(12).
000240     05  BK-INSTITUTION-ID           PIC X(12).
000250     05  BK-STATUS                   PIC X(12).
000260         88  BK-STAT-PENDING             VALUE 'PENDING'.
000270         88  BK-STAT-CONFIRMED           VALUE 'CONFIRMED'.
000280         88  BK-STAT-IN-PROGRESS         VALUE 'IN_PROGRESS'.
000290         88  BK-STAT-COMPLETED           VALUE 'COMPLETED'.
000300         88  BK-STAT-CANCELLED           VALUE 'CANCELLED'.
000310     05  BK-START-DATE               PIC 9(8).
000320     05  BK-START-DATE-R REDEFINES BK-START-DATE.
000330         10  BK-START-CCYY               PIC 9(4).
000340         10  BK-START-MM                 PIC 9(2).
000350         10  BK-START-DD                 PIC 9(2).
000360     05  BK-END-DATE                 PIC 9(8).
000370     05  BK-END-DATE-R REDEFINES BK-END-DATE.
000380         10  BK-END-CCYY                 PIC 9(4).
000390         10  BK-END-MM                   PIC 9(2).
000400         10  BK-END-DD                   PIC 9(2).
000410     05  BK-PRICE-PER-DAY            PIC S9(5)V99 COMP-3.
000420     05  BK-TOTAL-DAYS               PIC 9(3).
000430     05  BK-BASE-PRICE               PIC S9(7)V99 COMP-3.
000440     05  BK-DISCOUNT-RATE            PIC S9V9999 COMP-3.
000450     05  BK-DISCOUNT-AMT             PIC S9(7)V99 COMP-3.
000460     05  BK-TOTAL-PRICE              PIC S9(7)V99 COMP-3.
000470     05  BK-PAYMENT-STATUS           PIC X(13).
000480         88  BK-PAY-PENDING              VALUE 'PENDING'.
000490         88  BK-PAY-PAID                 VALUE 'PAID'.
000500         88  BK-PAY-REFUNDED             VALUE 'REFUNDED'.
000510         88  BK-PAY-PART-REFUND          VALUE 'PARTIAL_REFUND'.
000520     05  BK-REFUND-AMT               PIC S9(7)V99 COMP-3.
000530     05  BK-CANCEL-FEE               PIC S9(7)V99 COMP-3.
000540     05  FILLER                      PIC X(20).
