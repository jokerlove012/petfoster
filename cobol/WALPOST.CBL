000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF PETFOSTER DATA CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID. WALPOST.
000070 AUTHOR. D. STOUT.
000080 INSTALLATION. PETFOSTER DATA CENTER.
000090 DATE-WRITTEN. 11/30/97.
000100 DATE-COMPILED.
000110 SECURITY. NON-CONFIDENTIAL.
000120*****************************************************************
000130*   MODULE NAME = WALPOST
000140*
000150*   FUNCTION =  APPLIES A BATCH OF WALLET TRANSACTION REQUESTS
000160*               (RECHARGE, WITHDRAWAL, WD_CANCEL, INCOME, PAYMENT)
000170*               AGAINST THE WALLET MASTER, WRITES A POSTED-LEDGER
000180*               RECORD FOR EACH ONE APPLIED.  THIS BUILD HAS NO
000190*               INDEXED FILE SUPPORT, SO THE WHOLE WALLET MASTER
000200*               IS READ INTO A WORKING-STORAGE TABLE AT THE START
000210*               OF THE RUN, UPDATED IN PLACE, AND REWRITTEN IN
000220*               FULL AT THE END.  A USER ID NOT ALREADY ON THE
000230*               MASTER GETS A NEW WALLET SEEDED AT A $100.00
000240*               STARTING BALANCE.  A WITHDRAWAL OR PAYMENT THAT
000250*               WOULD OVERDRAW THE WALLET IS REJECTED AND LOGGED
000260*               TO SYSOUT -- NO LEDGER RECORD IS WRITTEN FOR IT.
000270*
000280*      DEPENDENCIES = WALLET-FILE MUST FIT IN THE WS-WALLET-TABLE
000290*                     (9999 ENTRIES).  TRANSACTION-REQUEST-FILE
000300*                     NEED NOT BE SORTED -- EACH REQUEST IS
000310*                     APPLIED AGAINST THE TABLE INDEPENDENTLY.
000320*
000330*   FILES =    TRANSACTION-REQUEST-FILE - INPUT,  WALLET REQUESTS
000340*              WALLET-FILE               - IN/OUT, WALLET MASTER
000350*              TRANSACTION-OUTPUT-FILE   - OUTPUT, POSTED LEDGER
000360*
000370*   COPYBOOKS = WALREC, TRANREC
000380*
000390*   AMENDMENT HISTORY
000400*
000410*      DATE      INIT  TICKET    DESCRIPTION
000420*      --------  ----  --------  -------------------------------
000430*      11/30/97  DWS   PF-0071   ORIGINAL PROGRAM -- RECHARGE AND
000440*                                WITHDRAWAL ONLY.
000450*      07/22/99  DWS   PF-0108   ADDED INCOME AND PAYMENT TYPES,
000460*                                BALANCE-BEFORE/AFTER ON THE
000470*                                LEDGER, AND THE FROZEN-BALANCE
000480*                                SPLIT FOR PENDING WITHDRAWALS.
000490*      03/11/02  MWT   PF-0140   WITHDRAWAL FEE EXTERNALIZED TO A
000500*                                PARAMETER TABLE (WAS A HARD-CODED
000510*                                1 PCT / $1.00 FLOOR IN-LINE).
000520*      06/30/05  JRS   PF-0163   ADDED WD_CANCEL TYPE AND 350 TO
000530*                                REVERSE A PENDING WITHDRAWAL'S
000540*                                FROZEN HOLD IN FULL -- THIS CASE
000550*                                WAS NEVER HANDLED AND HAD NO
000560*                                WAY TO UNFREEZE THE HOLD ONCE
000570*                                300 HAD APPLIED IT.
000580*****************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-370.
000630 OBJECT-COMPUTER. IBM-370.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     UPSI-0 ON  STATUS IS WALPOST-TEST-RUN
000670     UPSI-0 OFF STATUS IS WALPOST-PROD-RUN.
000680
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO TRANREQ
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         ACCESS MODE IS SEQUENTIAL
000740         FILE STATUS IS WS-TRANREQ-STATUS.
000750
000760     SELECT WALLET-FILE ASSIGN TO WALMAST
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         ACCESS MODE IS SEQUENTIAL
000790         FILE STATUS IS WS-WALMAST-STATUS.
000800
000810     SELECT TRANSACTION-OUTPUT-FILE ASSIGN TO TRANOUT
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS WS-TRANOUT-STATUS.
000850
000860 DATA DIVISION.
000870 FILE SECTION.
000880
000890 FD  TRANSACTION-REQUEST-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD.
000920 01  TI-TRAN-REQUEST-REC              PIC X(90).
000930
000940 FD  WALLET-FILE
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD.
000970 01  WM-WALLET-MASTER-REC             PIC X(80).
000980
000990 FD  TRANSACTION-OUTPUT-FILE
001000     RECORDING MODE IS F
001010     LABEL RECORDS ARE STANDARD.
001020 01  TO-TRAN-OUT-REC                  PIC X(90).
001030
001040 WORKING-STORAGE SECTION.
001050
001060 01  WS-FILE-STATUS-CODES.
001070     05  WS-TRANREQ-STATUS            PIC X(2) VALUE SPACES.
001080         88  TRANREQ-OK                   VALUE '00'.
001090         88  TRANREQ-EOF                  VALUE '10'.
001100     05  WS-WALMAST-STATUS            PIC X(2) VALUE SPACES.
001110         88  WALMAST-OK                   VALUE '00'.
001120         88  WALMAST-EOF                  VALUE '10'.
001130     05  WS-TRANOUT-STATUS            PIC X(2) VALUE SPACES.
001140         88  TRANOUT-OK                   VALUE '00'.
001150
001160 01  WS-SWITCHES.
001170     05  WS-TRAN-EOF-SW               PIC X VALUE 'N'.
001180         88  END-OF-TRANSACTIONS          VALUE 'Y'.
001190     05  WS-WALLET-EOF-SW             PIC X VALUE 'N'.
001200         88  END-OF-WALLET-MASTER         VALUE 'Y'.
001210     05  WS-FUNDS-OK-SW               PIC X VALUE 'N'.
001220         88  FUNDS-ARE-SUFFICIENT         VALUE 'Y'.
001230
001240 01  WS-RUN-COUNTERS.
001250     05  WS-CT-TXN-READ               PIC S9(7) COMP-3 VALUE +0.
001260     05  WS-CT-TXN-POSTED             PIC S9(7) COMP-3 VALUE +0.
001270     05  WS-CT-TXN-REJECTED           PIC S9(7) COMP-3 VALUE +0.
001280     05  WS-CT-WALLETS-LOADED         PIC S9(7) COMP-3 VALUE +0.
001290     05  WS-CT-WALLETS-NEW            PIC S9(7) COMP-3 VALUE +0.
001300
001310 01  WS-SYSTEM-DATE-AND-TIME.
001320     05  WS-SYSTEM-DATE.
001330         10  WS-SYS-YY                    PIC 9(2).
001340         10  WS-SYS-MM                    PIC 9(2).
001350         10  WS-SYS-DD                    PIC 9(2).
001360
001370 01  WS-CURRENT-DATE-NUM               PIC 9(8) VALUE ZERO.
001380 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE-NUM.
001390     05  WS-CURR-CCYY                  PIC 9(4).
001400     05  WS-CURR-MM                    PIC 9(2).
001410     05  WS-CURR-DD                    PIC 9(2).
001420
001430*    REJECTION MESSAGE WORK AREA, BUILT ONE PIECE AT A TIME AND
001440*    DISPLAYED AS A SINGLE LINE.
001450 01  WS-MSG-AREA                       PIC X(60) VALUE SPACES.
001460 01  WS-MSG-FIELDS REDEFINES WS-MSG-AREA.
001470     05  WS-MSG-PREFIX                 PIC X(24).
001480     05  WS-MSG-USERID                 PIC X(12).
001490     05  WS-MSG-REST                   PIC X(24).
001500
001510*    WITHDRAWAL FEE PARAMETERS -- 1 PCT OF THE REQUESTED AMOUNT,
001520*    FLOORED AT $1.00, LOADED FROM VALUE CLAUSES SO THE RATE AND
001530*    FLOOR ARE NOT HARD-CODED IN THE PROCEDURE DIVISION.
001540 01  WS-FEE-PARM-VALUES.
001550     05  FILLER                  PIC X(11) VALUE '00100000100'.
001560 01  WS-FEE-PARM-TABLE REDEFINES WS-FEE-PARM-VALUES.
001570     05  WS-FEE-PCT                    PIC 9V9999.
001580     05  WS-FEE-FLOOR                  PIC 9(4)V99.
001590 01  WS-FEE-RAW                  PIC S9(5)V99 COMP-3 VALUE 0.
001600 01  WS-FEE-NET                  PIC S9(7)V99 COMP-3 VALUE 0.
001610
001620 01  WS-NEW-WALLET-START-BAL           PIC S9(7)V99 COMP-3
001630                                        VALUE +100.00.
001640
001650*    WALLET MASTER HELD IN WORKING STORAGE FOR THE DURATION OF
001660*    THE RUN -- SEE WALREC.CPY HEADER FOR WHY.
001670 01  WS-WALLET-TABLE.
001680     05  WS-WALLET-ENTRY OCCURS 9999 TIMES.
001690         10  WS-WALLET-USER-ID             PIC X(12).
001700         10  WS-WALLET-BALANCE             PIC S9(7)V99 COMP-3.
001710         10  WS-WALLET-FROZEN              PIC S9(7)V99 COMP-3.
001720         10  WS-WALLET-INCOME              PIC S9(9)V99 COMP-3.
001730         10  WS-WALLET-WITHDRAW            PIC S9(9)V99 COMP-3.
001740
001750*    TABLE SUBSCRIPTS/COUNT, 77-LEVEL PER HOUSE CONVENTION FOR
001760*    STANDALONE SCRATCH ITEMS (SEE WRKSFINL SUB1/SUB2).
001770 77  WS-WALLET-COUNT                   PIC S9(4) COMP VALUE 0.
001780 77  WS-WALLET-SUB                     PIC S9(4) COMP VALUE 0.
001790 77  WS-WALLET-FOUND-SUB               PIC S9(4) COMP VALUE 0.
001800
001810 COPY WALREC.
001820
001830 COPY TRANREC.
001840
001850 LINKAGE SECTION.
001860
001870 PROCEDURE DIVISION.
001880
001890     PERFORM 000-INITIALIZE THRU 000-EXIT.
001900
001910     PERFORM 050-READ-NEXT-TRANSACTION THRU 050-EXIT.
001920
001930     PERFORM 100-PROCESS-TRANSACTION THRU 100-EXIT
001940         UNTIL END-OF-TRANSACTIONS.
001950
001960     PERFORM 900-WRITE-ALL-WALLETS THRU 900-EXIT.
001970
001980     PERFORM 800-TERMINATE THRU 800-EXIT.
001990
002000     GOBACK.
002010
002020 000-INITIALIZE.
002030     ACCEPT WS-SYSTEM-DATE FROM DATE.
002040     IF WS-SYS-YY < 50
002050         COMPUTE WS-CURR-CCYY = 2000 + WS-SYS-YY
002060     ELSE
002070         COMPUTE WS-CURR-CCYY = 1900 + WS-SYS-YY
002080     END-IF
002090     MOVE WS-SYS-MM TO WS-CURR-MM
002100     MOVE WS-SYS-DD TO WS-CURR-DD
002110     DISPLAY 'WALPOST STARTED -- RUN DATE ' WS-CURRENT-DATE-NUM.
002120     PERFORM 700-OPEN-FILES THRU 700-EXIT.
002130     PERFORM 710-LOAD-WALLET-TABLE THRU 710-EXIT.
002140 000-EXIT.
002150     EXIT.
002160
002170*    READS THE ENTIRE WALLET MASTER INTO WS-WALLET-TABLE AND
002180*    CLOSES THE FILE -- IT IS RE-OPENED FOR OUTPUT IN
002190*    900-WRITE-ALL-WALLETS ONCE EVERY REQUEST HAS BEEN APPLIED.
002200 710-LOAD-WALLET-TABLE.
002210     PERFORM 715-READ-ONE-WALLET-ENTRY THRU 715-EXIT
002220         UNTIL END-OF-WALLET-MASTER.
002230     CLOSE WALLET-FILE.
002240 710-EXIT.
002250     EXIT.
002260
002270 715-READ-ONE-WALLET-ENTRY.
002280     READ WALLET-FILE INTO WL-WALLET-RECORD
002290         AT END
002300             MOVE 'Y' TO WS-WALLET-EOF-SW
002310         NOT AT END
002320             ADD 1 TO WS-WALLET-COUNT
002330             ADD 1 TO WS-CT-WALLETS-LOADED
002340             MOVE WL-USER-ID TO
002350                  WS-WALLET-USER-ID (WS-WALLET-COUNT)
002360             MOVE WL-BALANCE TO
002370                  WS-WALLET-BALANCE (WS-WALLET-COUNT)
002380             MOVE WL-FROZEN-BALANCE TO
002390                  WS-WALLET-FROZEN (WS-WALLET-COUNT)
002400             MOVE WL-TOTAL-INCOME TO
002410                  WS-WALLET-INCOME (WS-WALLET-COUNT)
002420             MOVE WL-TOTAL-WITHDRAW TO
002430                  WS-WALLET-WITHDRAW (WS-WALLET-COUNT)
002440     END-READ.
002450 715-EXIT.
002460     EXIT.
002470
002480 050-READ-NEXT-TRANSACTION.
002490     READ TRANSACTION-REQUEST-FILE INTO TX-TRANSACTION-RECORD
002500         AT END
002510             MOVE 'Y' TO WS-TRAN-EOF-SW
002520         NOT AT END
002530             ADD 1 TO WS-CT-TXN-READ
002540     END-READ.
002550 050-EXIT.
002560     EXIT.
002570
002580 100-PROCESS-TRANSACTION.
002590     PERFORM 150-FIND-OR-INIT-WALLET THRU 150-EXIT.
002600     EVALUATE TRUE
002610         WHEN TX-TYPE-RECHARGE
002620             PERFORM 200-APPLY-RECHARGE THRU 200-EXIT
002630         WHEN TX-TYPE-WITHDRAWAL
002640             PERFORM 300-APPLY-WITHDRAWAL THRU 300-EXIT
002650         WHEN TX-TYPE-WD-CANCEL
002660             PERFORM 350-REVERSE-WITHDRAWAL THRU 350-EXIT
002670         WHEN TX-TYPE-INCOME
002680             PERFORM 400-APPLY-INCOME THRU 400-EXIT
002690         WHEN TX-TYPE-PAYMENT
002700             PERFORM 500-APPLY-PAYMENT THRU 500-EXIT
002710         WHEN OTHER
002720             DISPLAY 'WALPOST - UNKNOWN TX-TYPE ' TX-TYPE
002730     END-EVALUATE.
002740     PERFORM 050-READ-NEXT-TRANSACTION THRU 050-EXIT.
002750 100-EXIT.
002760     EXIT.
002770
002780*    LINEAR SEARCH OF THE WALLET TABLE BY USER ID.  A USER ID NOT
002790*    ALREADY ON FILE GETS A NEW WALLET SEEDED AT THE STARTING
002800*    BALANCE BEFORE THE REQUESTED TRANSACTION IS APPLIED TO IT.
002810 150-FIND-OR-INIT-WALLET.
002820     MOVE ZERO TO WS-WALLET-FOUND-SUB.
002830     PERFORM 155-SEARCH-ONE-WALLET-ENTRY THRU 155-EXIT
002840         VARYING WS-WALLET-SUB FROM 1 BY 1
002850         UNTIL WS-WALLET-SUB > WS-WALLET-COUNT.
002860     IF WS-WALLET-FOUND-SUB = ZERO
002870         ADD 1 TO WS-WALLET-COUNT
002880         ADD 1 TO WS-CT-WALLETS-NEW
002890         MOVE WS-WALLET-COUNT TO WS-WALLET-FOUND-SUB
002900         MOVE TX-USER-ID TO
002910              WS-WALLET-USER-ID (WS-WALLET-FOUND-SUB)
002920         MOVE WS-NEW-WALLET-START-BAL TO
002930              WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
002940         MOVE ZERO TO WS-WALLET-FROZEN (WS-WALLET-FOUND-SUB)
002950         MOVE ZERO TO WS-WALLET-INCOME (WS-WALLET-FOUND-SUB)
002960         MOVE ZERO TO WS-WALLET-WITHDRAW (WS-WALLET-FOUND-SUB)
002970     END-IF.
002980 150-EXIT.
002990     EXIT.
003000
003010*    TESTED AGAINST ONE TABLE ENTRY PER CALL FROM 150 ABOVE.
003020 155-SEARCH-ONE-WALLET-ENTRY.
003030     IF WS-WALLET-USER-ID (WS-WALLET-SUB) = TX-USER-ID
003040         MOVE WS-WALLET-SUB TO WS-WALLET-FOUND-SUB
003050         MOVE WS-WALLET-COUNT TO WS-WALLET-SUB
003060     END-IF.
003070 155-EXIT.
003080     EXIT.
003090
003100 200-APPLY-RECHARGE.
003110     MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003120          TO TX-BALANCE-BEFORE.
003130     ADD TX-AMOUNT TO WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB).
003140     MOVE ZERO TO TX-FEE.
003150     MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003160          TO TX-BALANCE-AFTER.
003170     PERFORM 600-POST-TRANSACTION-RECORD THRU 600-EXIT.
003180 200-EXIT.
003190     EXIT.
003200
003210*    THE GROSS AMOUNT LEAVES THE AVAILABLE BALANCE AND MOVES INTO
003220*    THE FROZEN BALANCE PENDING PAYOUT.  THE LIFETIME WITHDRAWN
003230*    TOTAL TRACKS THE NET (AFTER-FEE) PAYOUT AMOUNT.
003240 300-APPLY-WITHDRAWAL.
003250     MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003260          TO TX-BALANCE-BEFORE.
003270     IF WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB) NOT < TX-AMOUNT
003280         MOVE 'Y' TO WS-FUNDS-OK-SW
003290     ELSE
003300         MOVE 'N' TO WS-FUNDS-OK-SW
003310     END-IF.
003320     IF FUNDS-ARE-SUFFICIENT
003330         COMPUTE WS-FEE-RAW = TX-AMOUNT * WS-FEE-PCT
003340         IF WS-FEE-RAW < WS-FEE-FLOOR
003350             MOVE WS-FEE-FLOOR TO TX-FEE
003360         ELSE
003370             MOVE WS-FEE-RAW TO TX-FEE
003380         END-IF
003390         COMPUTE WS-FEE-NET = TX-AMOUNT - TX-FEE
003400         SUBTRACT TX-AMOUNT FROM
003410                  WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003420         ADD TX-AMOUNT TO
003430                 WS-WALLET-FROZEN (WS-WALLET-FOUND-SUB)
003440         ADD WS-FEE-NET TO
003450                 WS-WALLET-WITHDRAW (WS-WALLET-FOUND-SUB)
003460         MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003470              TO TX-BALANCE-AFTER
003480         PERFORM 600-POST-TRANSACTION-RECORD THRU 600-EXIT
003490     ELSE
003500         MOVE SPACES TO WS-MSG-AREA
003510         MOVE 'INSUFFICIENT FUNDS USER=' TO WS-MSG-PREFIX
003520         MOVE TX-USER-ID TO WS-MSG-USERID
003530         DISPLAY WS-MSG-AREA
003540         ADD 1 TO WS-CT-TXN-REJECTED
003550     END-IF.
003560 300-EXIT.
003570     EXIT.
003580
003590*    A PENDING WITHDRAWAL CANCELLED BEFORE PAYOUT UNWINDS 300 IN
003600*    FULL -- THE GROSS AMOUNT COMES BACK OUT OF FROZEN AND BACK
003610*    INTO BALANCE.  NO FEE WAS EVER COLLECTED (300 ONLY SETS IT
003620*    ASIDE ON THE LEDGER RECORD), SO NONE IS REFUNDED HERE, AND
003630*    THE LIFETIME WITHDRAWN TOTAL IS LEFT ALONE -- IT NEVER MOVED.
003640 350-REVERSE-WITHDRAWAL.
003650     MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003660          TO TX-BALANCE-BEFORE.
003670     IF WS-WALLET-FROZEN (WS-WALLET-FOUND-SUB) NOT < TX-AMOUNT
003680         MOVE 'Y' TO WS-FUNDS-OK-SW
003690     ELSE
003700         MOVE 'N' TO WS-FUNDS-OK-SW
003710     END-IF.
003720     IF FUNDS-ARE-SUFFICIENT
003730         SUBTRACT TX-AMOUNT FROM
003740                  WS-WALLET-FROZEN (WS-WALLET-FOUND-SUB)
003750         ADD TX-AMOUNT TO
003760                 WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003770         MOVE ZERO TO TX-FEE
003780         MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003790              TO TX-BALANCE-AFTER
003800         PERFORM 600-POST-TRANSACTION-RECORD THRU 600-EXIT
003810     ELSE
003820         MOVE SPACES TO WS-MSG-AREA
003830         MOVE 'FROZEN BAL TOO LOW USER=' TO WS-MSG-PREFIX
003840         MOVE TX-USER-ID TO WS-MSG-USERID
003850         DISPLAY WS-MSG-AREA
003860         ADD 1 TO WS-CT-TXN-REJECTED
003870     END-IF.
003880 350-EXIT.
003890     EXIT.
003900
003910 400-APPLY-INCOME.
003920     MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003930          TO TX-BALANCE-BEFORE.
003940     ADD TX-AMOUNT TO WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB).
003950     ADD TX-AMOUNT TO WS-WALLET-INCOME (WS-WALLET-FOUND-SUB).
003960     MOVE ZERO TO TX-FEE.
003970     MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
003980          TO TX-BALANCE-AFTER.
003990     PERFORM 600-POST-TRANSACTION-RECORD THRU 600-EXIT.
004000 400-EXIT.
004010     EXIT.
004020
004030 500-APPLY-PAYMENT.
004040     MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
004050          TO TX-BALANCE-BEFORE.
004060     IF WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB) NOT < TX-AMOUNT
004070         MOVE 'Y' TO WS-FUNDS-OK-SW
004080     ELSE
004090         MOVE 'N' TO WS-FUNDS-OK-SW
004100     END-IF.
004110     IF FUNDS-ARE-SUFFICIENT
004120         SUBTRACT TX-AMOUNT FROM
004130                  WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
004140         MOVE ZERO TO TX-FEE
004150         MOVE WS-WALLET-BALANCE (WS-WALLET-FOUND-SUB)
004160              TO TX-BALANCE-AFTER
004170         PERFORM 600-POST-TRANSACTION-RECORD THRU 600-EXIT
004180     ELSE
004190         MOVE SPACES TO WS-MSG-AREA
004200         MOVE 'INSUFFICIENT FUNDS USER=' TO WS-MSG-PREFIX
004210         MOVE TX-USER-ID TO WS-MSG-USERID
004220         DISPLAY WS-MSG-AREA
004230         ADD 1 TO WS-CT-TXN-REJECTED
004240     END-IF.
004250 500-EXIT.
004260     EXIT.
004270
004280 600-POST-TRANSACTION-RECORD.
004290     WRITE TO-TRAN-OUT-REC FROM TX-TRANSACTION-RECORD.
004300     ADD 1 TO WS-CT-TXN-POSTED.
004310 600-EXIT.
004320     EXIT.
004330
004340 700-OPEN-FILES.
004350     OPEN INPUT  TRANSACTION-REQUEST-FILE.
004360     OPEN INPUT  WALLET-FILE.
004370     OPEN OUTPUT TRANSACTION-OUTPUT-FILE.
004380     IF NOT TRANREQ-OK OR NOT WALMAST-OK
004390         DISPLAY 'WALPOST - ERROR OPENING AN INPUT FILE'
004400         GO TO 900-ABEND-FILE-ERROR
004410     END-IF.
004420     IF NOT TRANOUT-OK
004430         DISPLAY 'WALPOST - ERROR OPENING TRANSACTION-OUTPUT-FILE'
004440         GO TO 900-ABEND-FILE-ERROR
004450     END-IF.
004460 700-EXIT.
004470     EXIT.
004480
004490*    REWRITES THE ENTIRE WALLET TABLE, INCLUDING ANY WALLETS
004500*    OPENED DURING THE RUN, BACK TO THE WALLET MASTER.
004510 900-WRITE-ALL-WALLETS.
004520     OPEN OUTPUT WALLET-FILE.
004530     IF NOT WALMAST-OK
004540         DISPLAY 'WALPOST - ERROR REOPENING WALLET-FILE'
004550         GO TO 900-ABEND-FILE-ERROR
004560     END-IF.
004570     PERFORM 905-WRITE-ONE-WALLET THRU 905-EXIT
004580         VARYING WS-WALLET-SUB FROM 1 BY 1
004590         UNTIL WS-WALLET-SUB > WS-WALLET-COUNT.
004600     CLOSE WALLET-FILE.
004610 900-EXIT.
004620     EXIT.
004630
004640 905-WRITE-ONE-WALLET.
004650     MOVE WS-WALLET-USER-ID (WS-WALLET-SUB) TO WL-USER-ID.
004660     MOVE WS-WALLET-BALANCE (WS-WALLET-SUB) TO WL-BALANCE.
004670     MOVE WS-WALLET-FROZEN (WS-WALLET-SUB)
004680          TO WL-FROZEN-BALANCE.
004690     MOVE WS-WALLET-INCOME (WS-WALLET-SUB)
004700          TO WL-TOTAL-INCOME.
004710     MOVE WS-WALLET-WITHDRAW (WS-WALLET-SUB)
004720          TO WL-TOTAL-WITHDRAW.
004730     WRITE WM-WALLET-MASTER-REC FROM WL-WALLET-RECORD.
004740 905-EXIT.
004750     EXIT.
004760
004770 800-TERMINATE.
004780     CLOSE TRANSACTION-REQUEST-FILE.
004790     CLOSE TRANSACTION-OUTPUT-FILE.
004800     DISPLAY 'WALLETS LOADED  = ' WS-CT-WALLETS-LOADED.
004810     DISPLAY 'WALLETS NEW     = ' WS-CT-WALLETS-NEW.
004820     DISPLAY 'TXN READ        = ' WS-CT-TXN-READ.
004830     DISPLAY 'TXN POSTED      = ' WS-CT-TXN-POSTED.
004840     DISPLAY 'TXN REJECTED    = ' WS-CT-TXN-REJECTED.
004850     DISPLAY 'WALPOST ENDED NORMALLY'.
004860 800-EXIT.
004870     EXIT.
004880
004890 900-ABEND-FILE-ERROR.
004900     DISPLAY 'WALPOST - TERMINATING DUE TO FILE ERROR'.
004910     MOVE 16 TO RETURN-CODE.
004920     GOBACK.
