000010*****************************************************************
000020* REVWREC.CPY
000030* INSTITUTION REVIEW RECORD -- INPUT TO RATEAGG
000040*
000050* ONE RECORD PER CUSTOMER REVIEW.  FILE MUST ARRIVE SORTED
000060* ASCENDING BY RV-INSTITUTION-ID -- THAT IS THE CONTROL-BREAK
000070* KEY RATEAGG DRIVES ON (SEE RATEAGG 100-PROCESS-REVIEW).
000080*
000090*      DATE      INIT  TICKET    DESCRIPTION
000100*      --------  ----  --------  -------------------------------
000110*      02/08/98  DWS   PF-0077   ORIGINAL LAYOUT, OVERALL RATING
000120*                                ONLY.
000130*      09/14/98  MWT   PF-0091   ADDED THE FOUR DIMENSION RATINGS
000140*                                (ENVIRONMENT/SERVICE/HYGIENE/
000150*                                COMMUNICATION) PER MARKETING REQ.
000160*      03/02/00  DWS   PF-0115   ADDED RV-CONTENT-LENGTH FOR THE
000170*                                MINIMUM-REVIEW-LENGTH EDIT.
000180*****************************************************************
000190 01  RV-REVIEW-RECORD.
000200     05  RV-INSTITUTION-ID           PIC X(12).
000210     05  RV-OVERALL                  PIC 9V9.
000220     05  RV-ENVIRONMENT              PIC 9V9.
000230     05  RV-SERVICE                  PIC 9V9.
000240     05  RV-HYGIENE                  PIC 9V9.
000250     05  RV-COMMUNICATION            PIC 9V9.
000260     05  RV-CONTENT-LENGTH           PIC 9(4).
000270     05  FILLER                      PIC X(20).
